000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CAPPLAN.
000400 AUTHOR. T. OKONKWO.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED. 05/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          PROJECTS ONE SERVICE'S CPU, MEMORY, CONNECTION AND
001400*          REQUEST METRICS FORWARD BY THE GROWTH RATE AND
001500*          HORIZON NAMED ON THE CONTROL CARD, USING GROWCALC
001600*          FOR THE COMPOUND GROWTH FACTOR.  PRODUCES A FOUR
001700*          WEEK TIMELINE PER CATEGORY AND A MONTHLY HOSTING
001800*          COST PROJECTION.  ANY CATEGORY WITH NO SAMPLES ON
001900*          THE METRIC FILE FOR THE NAMED SERVICE IS SKIPPED.
002000*
002100         CONTROL CARD             -   FCB011.CAPPARM
002200
002300         INPUT FILE               -   FCB011.METRICS
002400
002500         OUTPUT REPORT            -   FCB011.CAPRPT
002600
002700         DUMP FILE                -   SYSOUT
002800
002900         SUBPROGRAM CALLED        -   GROWCALC
003000
003100******************************************************************
003200* CHANGE LOG.
003300* 05/02/91  TO   INITIAL VERSION - CPU/MEMORY/CONN/REQS
003400*                PROJECTION AND THE MONTHLY COST FIGURE.
003500* 05/02/91  TO   ADDED THE FOUR-WEEK TIMELINE PER CATEGORY AT
003600*                THE CAPACITY DESK'S REQUEST.
003700* 08/14/92  RD   SCALE RECOMMENDATION NOW LIMITED TO CPU AND
003800*                MEMORY - CONNECTION AND REQUEST COUNTS DO NOT
003900*                GET PROVISIONED THE SAME WAY AND THE DESK WAS
004000*                IGNORING A "SCALE" LINE ON THOSE TWO ANYWAY.
004100* 03/02/96  KP   RENAMED THE CATEGORY TABLE FIELDS TO MATCH THE
004200*                GROWCALC COPY OF THE SAME FORMULA AFTER A
004300*                CROSS-PROGRAM AUDIT FLAGGED THE MISMATCH.
004400* 12/03/98  MF   YEAR 2000 REVIEW - RUN-DATE ON THE REPORT
004500*                HEADING IS FOR DISPLAY ONLY.  NO CHANGE
004600*                REQUIRED.
004700* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
004800*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
004900* 09/19/00  KP   ADDED THE COST-PER-USER-GROWTH GUARD AGAINST A
005000*                ZERO GROWTH RATE ON THE CONTROL CARD - WAS
005100*                ABENDING ON A DIVIDE BY ZERO.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT PARM-FILE
006800     ASSIGN TO UT-S-CAPPARM
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS PFCODE.
007100
007200     SELECT METRIC-FILE
007300     ASSIGN TO UT-S-METRICS
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS MFCODE.
007600
007700     SELECT CAPRPT
007800     ASSIGN TO UT-S-CAPRPT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS RFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(132).
009100
009200 FD  PARM-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 30 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PARM-IN-REC.
009800 01  PARM-IN-REC  PIC X(30).
009900
010000 FD  METRIC-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 31 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS METRIC-IN-REC.
010600 01  METRIC-IN-REC  PIC X(31).
010700
010800 FD  CAPRPT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 132 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS RPT-REC.
011400 01  RPT-REC  PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  PFCODE                  PIC X(2).
012000         88  NO-MORE-PARM    VALUE '10'.
012100     05  MFCODE                  PIC X(2).
012200         88  NO-MORE-METRICS VALUE '10'.
012300     05  RFCODE                  PIC X(2).
012400     05  FILLER                  PIC X(02).
012500
012600 COPY RUNDATE.
012700
012800 COPY CAPPARM.
012900
013000 COPY METRIC.
013100
013200 01  WS-CATEGORY-TABLE.
013300     05  WS-CATEGORY-ENTRY OCCURS 4 TIMES
013400                            INDEXED BY CAT-IDX, CAT-FIND-IDX.
013500         10  CAT-NAME                PIC X(08).
013600         10  CAT-SUM                 PIC S9(09)V9999 COMP-3
013700                                      VALUE ZERO.
013800         10  CAT-COUNT               PIC S9(7) COMP VALUE ZERO.
013900         10  CAT-MAX                 PIC S9(07)V9999 COMP-3
014000                                      VALUE ZERO.
014100         10  CAT-AVG                 PIC S9(07)V9999 COMP-3
014200                                      VALUE ZERO.
014300         10  CAT-PROJ-AVG            PIC S9(07)V9999 COMP-3
014400                                      VALUE ZERO.
014500         10  CAT-PROJ-PEAK           PIC S9(07)V9999 COMP-3
014600                                      VALUE ZERO.
014700         10  CAT-GROWTH-FCTR         PIC S9(05)V9999 COMP-3
014800                                      VALUE ZERO.
014900         10  CAT-SCALE-ELIGIBLE      PIC X(01) VALUE 'N'.
015000             88  CAT-SCALES-UP           VALUE 'Y'.
015100         10  FILLER                  PIC X(05).
015200
015300* BYTE-COMPATIBLE INTEGER VIEW OF THE CATEGORY TABLE, USED BY
015400* THE HEX-DUMP TRACE UTILITY WHEN A PROJECTION LOOKS SUSPECT.
015500 01  WS-CATEGORY-TABLE-CHECK REDEFINES WS-CATEGORY-TABLE.
015600     05  WS-CT-ENTRY-CHECK OCCURS 4 TIMES.
015700         10  FILLER                  PIC X(08).
015800         10  CAT-SUM-INT             PIC S9(13) COMP-3.
015900         10  FILLER                  PIC X(04).
016000         10  CAT-MAX-INT             PIC S9(11) COMP-3.
016100         10  CAT-AVG-INT             PIC S9(11) COMP-3.
016200         10  CAT-PROJ-AVG-INT        PIC S9(11) COMP-3.
016300         10  CAT-PROJ-PEAK-INT       PIC S9(11) COMP-3.
016400         10  CAT-GROWTH-FCTR-INT     PIC S9(09) COMP-3.
016500         10  FILLER                  PIC X(06).
016600
016700 01  WS-GC-CALC-REC.
016800     05  WS-GC-GROWTH-RATE           PIC 9(01)V9(04).
016900     05  WS-GC-HORIZON-DAYS          PIC 9(03).
017000     05  WS-GC-GROWTH-FACTOR         PIC 9(05)V9(06).
017100     05  FILLER                      PIC X(05).
017200 01  WS-GC-RETURN-CODE               PIC S9(4) COMP.
017300 01  WS-OVERALL-FACTOR               PIC S9(05)V9999 COMP-3
017400                                      VALUE ZERO.
017500
017600 01  WS-WEEK-CONTROLS.
017700     05  WS-WEEKS-AVAILABLE          PIC 9(03) COMP VALUE ZERO.
017800     05  WS-WEEK-LIMIT               PIC 9(01) COMP VALUE ZERO.
017900     05  WS-WEEK-IDX                 PIC 9(01) COMP VALUE ZERO.
018000     05  WS-WEEK-HORIZON             PIC 9(03) COMP VALUE ZERO.
018100     05  WS-WEEK-PROJECTED           PIC S9(07)V9999 COMP-3
018200                                      VALUE ZERO.
018300     05  FILLER                      PIC X(05).
018400
018500 01  WS-CAT-GROWTH-PCT               PIC S9(05)V99
018600                                      SIGN LEADING SEPARATE
018700                                      VALUE ZERO.
018800 01  WS-CAT-GROWTH-PCT-EDIT REDEFINES WS-CAT-GROWTH-PCT
018900                                      PIC -ZZZ9.99.
019000
019100 01  WS-COST-BLOCK.
019200     05  WS-COST-BASE                PIC S9(07)V99
019300                                      SIGN LEADING SEPARATE
019400                                      VALUE 1000.00.
019500     05  WS-COST-PROJECTED           PIC S9(07)V99
019600                                      SIGN LEADING SEPARATE
019700                                      VALUE ZERO.
019800     05  WS-COST-ADDITIONAL          PIC S9(07)V99
019900                                      SIGN LEADING SEPARATE
020000                                      VALUE ZERO.
020100     05  WS-COST-PER-USER-GROWTH     PIC S9(05)V99
020200                                      SIGN LEADING SEPARATE
020300                                      VALUE ZERO.
020400     05  WS-COST-DIVISOR             PIC S9(05)V99
020500                                      SIGN LEADING SEPARATE
020600                                      VALUE ZERO.
020700     05  FILLER                      PIC X(05).
020800
020900* EDITED VIEW OF THE COST BLOCK, USED ONLY BY THE TRACE DISPLAY
021000* WHEN A REVIEWER RERUNS THE JOB WITH A TRACE JCL OVERRIDE.
021100 01  WS-COST-BLOCK-EDIT REDEFINES WS-COST-BLOCK.
021200     05  WS-COST-BASE-E              PIC -ZZZ,ZZ9.99.
021300     05  WS-COST-PROJECTED-E         PIC -ZZZ,ZZ9.99.
021400     05  WS-COST-ADDITIONAL-E        PIC -ZZZ,ZZ9.99.
021500     05  WS-COST-PER-USER-GROWTH-E   PIC -ZZZ9.99.
021600     05  WS-COST-DIVISOR-E           PIC -ZZZ9.99.
021700     05  FILLER                      PIC X(05).
021800
021900 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
022000
022100 01  WS-HDR-LINE-1.
022200     05  FILLER                  PIC X(15) VALUE SPACES.
022300     05  FILLER                  PIC X(40) VALUE
022400         'FINCORE CAPACITY PLANNING REPORT'.
022500     05  FILLER                  PIC X(07) VALUE SPACES.
022600     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
022700     05  HDR-RUN-DATE            PIC 99/99/99.
022800     05  FILLER                  PIC X(10) VALUE SPACES.
022900     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
023000     05  HDR-PAGE-NBR            PIC ZZ9.
023100     05  FILLER                  PIC X(20) VALUE SPACES.
023200
023300 01  WS-HDR-LINE-2.
023400     05  FILLER                  PIC X(15) VALUE SPACES.
023500     05  FILLER                  PIC X(09) VALUE 'SERVICE '.
023600     05  HDR-SERVICE-O           PIC X(12).
023700     05  FILLER                  PIC X(05) VALUE SPACES.
023800     05  FILLER                  PIC X(15) VALUE
023900         'GROWTH RATE - '.
024000     05  HDR-GROWTH-O            PIC 9.9999.
024100     05  FILLER                  PIC X(05) VALUE SPACES.
024200     05  FILLER                  PIC X(11) VALUE
024300         'HORIZON - '.
024400     05  HDR-HORIZON-O           PIC ZZ9.
024500     05  FILLER                  PIC X(48) VALUE SPACES.
024600
024700 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
024800
024900 01  WS-CATEGORY-LINE.
025000     05  FILLER                  PIC X(05) VALUE SPACES.
025100     05  CL-NAME-O               PIC X(10).
025200     05  FILLER                  PIC X(09) VALUE 'AVG - '.
025300     05  CL-AVG-O                PIC ZZZZZ9.9999.
025400     05  FILLER                  PIC X(03) VALUE SPACES.
025500     05  FILLER                  PIC X(11) VALUE 'PROJ AVG - '.
025600     05  CL-PROJ-AVG-O           PIC ZZZZZ9.9999.
025700     05  FILLER                  PIC X(03) VALUE SPACES.
025800     05  FILLER                  PIC X(12) VALUE
025900         'PROJ PEAK - '.
026000     05  CL-PROJ-PEAK-O          PIC ZZZZZ9.9999.
026100     05  FILLER                  PIC X(03) VALUE SPACES.
026200     05  FILLER                  PIC X(10) VALUE 'FACTOR - '.
026300     05  CL-FACTOR-O             PIC ZZZZ9.9999.
026400     05  FILLER                  PIC X(13) VALUE SPACES.
026500
026600 01  WS-WEEK-LINE.
026700     05  FILLER                  PIC X(10) VALUE SPACES.
026800     05  FILLER                  PIC X(07) VALUE 'WEEK - '.
026900     05  WK-NBR-O                PIC 9.
027000     05  FILLER                  PIC X(05) VALUE SPACES.
027100     05  FILLER                  PIC X(16) VALUE
027200         'PROJECTED VALUE '.
027300     05  WK-PROJECTED-O          PIC ZZZZZ9.9999.
027400     05  FILLER                  PIC X(85) VALUE SPACES.
027500
027600 01  WS-RECOMMEND-LINE.
027700     05  FILLER                  PIC X(05) VALUE SPACES.
027800     05  FILLER                  PIC X(15) VALUE
027900         'RECOMMEND - '.
028000     05  REC-TEXT-O              PIC X(60).
028100     05  FILLER                  PIC X(52) VALUE SPACES.
028200
028300 01  WS-COST-LINE.
028400     05  FILLER                  PIC X(05) VALUE SPACES.
028500     05  CST-LABEL-O             PIC X(30).
028600     05  CST-VALUE-O             PIC -ZZZ,ZZ9.99.
028700     05  FILLER                  PIC X(88) VALUE SPACES.
028800
028900 COPY ABENDREC.
029000
029100 PROCEDURE DIVISION.
029200 000-MAINLINE.
029300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029400     PERFORM 100-MAINLINE THRU 100-EXIT
029500         UNTIL NO-MORE-METRICS.
029600     PERFORM 500-CALC-PROJECTIONS THRU 500-EXIT.
029700     PERFORM 900-CLEANUP THRU 900-EXIT.
029800     MOVE ZERO TO RETURN-CODE.
029900     GOBACK.
030000
030100 800-OPEN-FILES.
030200     MOVE "800-OPEN-FILES" TO PARA-NAME.
030300     ACCEPT WS-RUN-DATE FROM DATE.
030400     OPEN INPUT PARM-FILE, METRIC-FILE.
030500     OPEN OUTPUT CAPRPT, SYSOUT.
030600     PERFORM 050-READ-PARM-CARD THRU 050-EXIT.
030700     PERFORM 060-INIT-CATEGORY-TABLE THRU 060-EXIT.
030800     PERFORM 700-PAGE-BREAK THRU 700-EXIT.
030900     DISPLAY '******** BEGIN JOB CAPPLAN ********'.
031000 800-EXIT.
031100     EXIT.
031200
031300 050-READ-PARM-CARD.
031400     MOVE "050-READ-PARM-CARD" TO PARA-NAME.
031500     READ PARM-FILE INTO CAPPLAN-PARM-REC
031600         AT END
031700             MOVE "NO CONTROL CARD PRESENT" TO ABEND-REASON
031800             GO TO 1000-ABEND-RTN
031900     END-READ.
032000 050-EXIT.
032100     EXIT.
032200
032300 060-INIT-CATEGORY-TABLE.
032400     MOVE 'CPU     ' TO CAT-NAME(1).
032500     MOVE 'MEMORY  ' TO CAT-NAME(2).
032600     MOVE 'CONN    ' TO CAT-NAME(3).
032700     MOVE 'REQS    ' TO CAT-NAME(4).
032800     MOVE 'Y' TO CAT-SCALE-ELIGIBLE(1).
032900     MOVE 'Y' TO CAT-SCALE-ELIGIBLE(2).
033000     MOVE 'N' TO CAT-SCALE-ELIGIBLE(3).
033100     MOVE 'N' TO CAT-SCALE-ELIGIBLE(4).
033200 060-EXIT.
033300     EXIT.
033400
033500* READS THE METRIC FILE, KEEPING ONLY SAMPLES FOR THE TARGET
033600* SERVICE NAMED ON THE CONTROL CARD AND FALLING IN ONE OF THE
033700* FOUR CAPACITY CATEGORIES.
033800 100-MAINLINE.
033900     MOVE "100-MAINLINE" TO PARA-NAME.
034000     READ METRIC-FILE INTO METRIC-SAMPLE-REC
034100         AT END
034200             MOVE '10' TO MFCODE
034300             GO TO 100-EXIT
034400     END-READ.
034500     IF MET-SERVICE NOT = CP-TARGET-SERVICE
034600         GO TO 100-EXIT.
034700     PERFORM 110-FIND-CATEGORY THRU 110-EXIT.
034800     IF CAT-IDX > 4
034900         GO TO 100-EXIT.
035000     ADD MET-VALUE TO CAT-SUM(CAT-IDX).
035100     ADD 1 TO CAT-COUNT(CAT-IDX).
035200     IF MET-VALUE > CAT-MAX(CAT-IDX)
035300         MOVE MET-VALUE TO CAT-MAX(CAT-IDX)
035400     END-IF.
035500 100-EXIT.
035600     EXIT.
035700
035800 110-FIND-CATEGORY.
035900     SET CAT-IDX TO 1.
036000     SEARCH WS-CATEGORY-ENTRY
036100         AT END
036200             SET CAT-IDX TO 5
036300         WHEN CAT-NAME(CAT-IDX) = MET-CATEGORY
036400             CONTINUE
036500     END-SEARCH.
036600 110-EXIT.
036700     EXIT.
036800
036900* ONE COMPOUND GROWTH FACTOR FOR THE FULL HORIZON, THEN EACH
037000* CATEGORY WITH SAMPLES IS PROJECTED, RECOMMENDED ON, AND GIVEN
037100* ITS OWN WEEKLY TIMELINE.
037200 500-CALC-PROJECTIONS.
037300     MOVE "500-CALC-PROJECTIONS" TO PARA-NAME.
037400     MOVE CP-GROWTH-RATE  TO WS-GC-GROWTH-RATE.
037500     MOVE CP-HORIZON-DAYS TO WS-GC-HORIZON-DAYS.
037600     CALL 'GROWCALC' USING WS-GC-CALC-REC, WS-GC-RETURN-CODE.
037700     MOVE WS-GC-GROWTH-FACTOR TO WS-OVERALL-FACTOR.
037800     DIVIDE CP-HORIZON-DAYS BY 7 GIVING WS-WEEKS-AVAILABLE.
037900     MOVE WS-WEEKS-AVAILABLE TO WS-WEEK-LIMIT.
038000     IF WS-WEEK-LIMIT > 4
038100         MOVE 4 TO WS-WEEK-LIMIT
038200     END-IF.
038300     PERFORM 510-CALC-ONE-CATEGORY THRU 510-EXIT
038400         VARYING CAT-IDX FROM 1 BY 1
038500         UNTIL CAT-IDX > 4.
038600 500-EXIT.
038700     EXIT.
038800
038900 510-CALC-ONE-CATEGORY.
039000     IF CAT-COUNT(CAT-IDX) = ZERO
039100         GO TO 510-EXIT.
039200     COMPUTE CAT-AVG(CAT-IDX) ROUNDED =
039300         CAT-SUM(CAT-IDX) / CAT-COUNT(CAT-IDX).
039400     COMPUTE CAT-PROJ-AVG(CAT-IDX) ROUNDED =
039500         CAT-AVG(CAT-IDX) * WS-OVERALL-FACTOR.
039600     COMPUTE CAT-PROJ-PEAK(CAT-IDX) ROUNDED =
039700         CAT-MAX(CAT-IDX) * WS-OVERALL-FACTOR.
039800     IF CAT-AVG(CAT-IDX) = ZERO
039900         MOVE ZERO TO CAT-GROWTH-FCTR(CAT-IDX)
040000     ELSE
040100         COMPUTE CAT-GROWTH-FCTR(CAT-IDX) ROUNDED =
040200             CAT-PROJ-AVG(CAT-IDX) / CAT-AVG(CAT-IDX)
040300     END-IF.
040400     PERFORM 700-PAGE-BREAK THRU 700-EXIT.
040500     MOVE CAT-NAME(CAT-IDX)      TO CL-NAME-O.
040600     MOVE CAT-AVG(CAT-IDX)       TO CL-AVG-O.
040700     MOVE CAT-PROJ-AVG(CAT-IDX)  TO CL-PROJ-AVG-O.
040800     MOVE CAT-PROJ-PEAK(CAT-IDX) TO CL-PROJ-PEAK-O.
040900     MOVE CAT-GROWTH-FCTR(CAT-IDX) TO CL-FACTOR-O.
041000     WRITE RPT-REC FROM WS-CATEGORY-LINE.
041100     PERFORM 515-CALC-RECOMMENDATION THRU 515-EXIT.
041200     PERFORM 520-CALC-TIMELINE THRU 520-EXIT.
041300 510-EXIT.
041400     EXIT.
041500
041600 515-CALC-RECOMMENDATION.
041700     MOVE SPACES TO REC-TEXT-O.
041800     IF CAT-PROJ-PEAK(CAT-IDX) > 80.0000                          RD081492
041900        AND CAT-SCALES-UP(CAT-IDX)
042000         STRING 'SCALE ' DELIMITED BY SIZE
042100                CAT-NAME(CAT-IDX) DELIMITED BY SPACE
042200                ' CAPACITY - PROJECTED ' DELIMITED BY SIZE
042300                CL-PROJ-PEAK-O DELIMITED BY SIZE
042400                ' PCT IN ' DELIMITED BY SIZE
042500                CP-HORIZON-DAYS DELIMITED BY SIZE
042600                ' DAYS' DELIMITED BY SIZE
042700                INTO REC-TEXT-O
042800         WRITE RPT-REC FROM WS-RECOMMEND-LINE
042900     ELSE
043000         IF CAT-PROJ-AVG(CAT-IDX) >
043100             (CAT-AVG(CAT-IDX) * 1.5)
043200             COMPUTE WS-CAT-GROWTH-PCT ROUNDED =
043300                 (CAT-GROWTH-FCTR(CAT-IDX) - 1) * 100
043400             STRING 'MONITOR ' DELIMITED BY SIZE
043500                    CAT-NAME(CAT-IDX) DELIMITED BY SPACE
043600                    ' USAGE - ' DELIMITED BY SIZE
043700                    WS-CAT-GROWTH-PCT-EDIT DELIMITED BY SIZE
043800                    ' PCT INCREASE EXPECTED' DELIMITED BY SIZE
043900                    INTO REC-TEXT-O
044000             WRITE RPT-REC FROM WS-RECOMMEND-LINE
044100         END-IF
044200     END-IF.
044300 515-EXIT.
044400     EXIT.
044500
044600* ONE PROJECTED-VALUE LINE PER WEEK, UP TO THE FOUR WEEK CAP,
044700* EACH WEEK'S OWN COMPOUND FACTOR COME FROM A FRESH GROWCALC
044800* CALL AT THAT WEEK'S DAY COUNT.
044900 520-CALC-TIMELINE.
045000     IF WS-WEEK-LIMIT = ZERO
045100         GO TO 520-EXIT.
045200     PERFORM 525-CALC-ONE-WEEK THRU 525-EXIT
045300         VARYING WS-WEEK-IDX FROM 1 BY 1
045400         UNTIL WS-WEEK-IDX > WS-WEEK-LIMIT.
045500 520-EXIT.
045600     EXIT.
045700
045800 525-CALC-ONE-WEEK.
045900     COMPUTE WS-WEEK-HORIZON = WS-WEEK-IDX * 7.
046000     MOVE CP-GROWTH-RATE   TO WS-GC-GROWTH-RATE.
046100     MOVE WS-WEEK-HORIZON  TO WS-GC-HORIZON-DAYS.
046200     CALL 'GROWCALC' USING WS-GC-CALC-REC, WS-GC-RETURN-CODE.
046300     COMPUTE WS-WEEK-PROJECTED ROUNDED =
046400         CAT-AVG(CAT-IDX) * WS-GC-GROWTH-FACTOR.
046500     MOVE WS-WEEK-IDX      TO WK-NBR-O.
046600     MOVE WS-WEEK-PROJECTED TO WK-PROJECTED-O.
046700     WRITE RPT-REC FROM WS-WEEK-LINE.
046800 525-EXIT.
046900     EXIT.
047000
047100 700-PAGE-BREAK.
047200     ADD 1 TO WS-PAGE-COUNT.
047300     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
047400     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
047500     MOVE CP-TARGET-SERVICE TO HDR-SERVICE-O.
047600     MOVE CP-GROWTH-RATE    TO HDR-GROWTH-O.
047700     MOVE CP-HORIZON-DAYS   TO HDR-HORIZON-O.
047800     IF WS-PAGE-COUNT > 1
047900         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
048000     ELSE
048100         WRITE RPT-REC FROM WS-BLANK-LINE.
048200     WRITE RPT-REC FROM WS-HDR-LINE-1.
048300     WRITE RPT-REC FROM WS-HDR-LINE-2.
048400     WRITE RPT-REC FROM WS-BLANK-LINE.
048500 700-EXIT.
048600     EXIT.
048700
048800* BASE HOSTING COST IS A FLAT FIGURE PER SERVICE - PROJECTED,
048900* ADDITIONAL AND COST-PER-USER-GROWTH ALL RIDE ON THE SAME
049000* OVERALL GROWTH FACTOR USED FOR THE CATEGORY PROJECTIONS.
049100 900-CLEANUP.
049200     MOVE "900-CLEANUP" TO PARA-NAME.
049300     COMPUTE WS-COST-PROJECTED ROUNDED =
049400         WS-COST-BASE * WS-OVERALL-FACTOR.
049500     COMPUTE WS-COST-ADDITIONAL ROUNDED =
049600         WS-COST-BASE * (WS-OVERALL-FACTOR - 1).
049700     COMPUTE WS-COST-DIVISOR ROUNDED = CP-GROWTH-RATE * 100.
049800     IF WS-COST-DIVISOR < 1                                       KP091900
049900         MOVE 1 TO WS-COST-DIVISOR
050000     END-IF.
050100     COMPUTE WS-COST-PER-USER-GROWTH ROUNDED =
050200         WS-COST-ADDITIONAL / WS-COST-DIVISOR.
050300     WRITE RPT-REC FROM WS-BLANK-LINE.
050400     MOVE 'BASE MONTHLY COST'         TO CST-LABEL-O.
050500     MOVE WS-COST-BASE                TO CST-VALUE-O.
050600     WRITE RPT-REC FROM WS-COST-LINE.
050700     MOVE 'PROJECTED MONTHLY COST'    TO CST-LABEL-O.
050800     MOVE WS-COST-PROJECTED           TO CST-VALUE-O.
050900     WRITE RPT-REC FROM WS-COST-LINE.
051000     MOVE 'ADDITIONAL MONTHLY COST'   TO CST-LABEL-O.
051100     MOVE WS-COST-ADDITIONAL          TO CST-VALUE-O.
051200     WRITE RPT-REC FROM WS-COST-LINE.
051300     MOVE 'COST PER PCT USER GROWTH'  TO CST-LABEL-O.
051400     MOVE WS-COST-PER-USER-GROWTH     TO CST-VALUE-O.
051500     WRITE RPT-REC FROM WS-COST-LINE.
051600     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
051700     DISPLAY '******** NORMAL END OF JOB CAPPLAN ********'.
051800 900-EXIT.
051900     EXIT.
052000
052100 990-CLOSE-FILES.
052200     MOVE "990-CLOSE-FILES" TO PARA-NAME.
052300     CLOSE PARM-FILE, METRIC-FILE, CAPRPT, SYSOUT.
052400 990-EXIT.
052500     EXIT.
052600
052700 1000-ABEND-RTN.
052800     WRITE SYSOUT-REC FROM ABEND-REC.
052900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
053000     DISPLAY '*** ABNORMAL END OF JOB - CAPPLAN ***' UPON
053100         CONSOLE.
053200     MOVE +16 TO RETURN-CODE.
053300     GOBACK.
