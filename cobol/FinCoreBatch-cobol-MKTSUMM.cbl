000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MKTSUMM.
000400 AUTHOR. T. OKONKWO.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 07/09/91.
000700 DATE-COMPILED. 07/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SINGLE-PASS READ OF THE MARKET PRICE FILE - NO TABLE
001400*          IS BUILT, SINCE EVERY SYMBOL IS INDEPENDENT AND
001500*          PRINTED AS SOON AS IT IS READ.  THE SHAPE FOLLOWS THE
001600*          OLD SEARCH PROGRAMS' TRAILER-BALANCING IDIOM EVEN
001700*          THOUGH THERE IS NO REJECT PATH HERE - JUST A COUNT OF
001800*          SYMBOLS PROCESSED ON THE TRAILER.
001900*
002000         INPUT FILE               -   FCB011.MKTPRICE
002100
002200         OUTPUT REPORT            -   FCB011.MKTRPT
002300
002400         DUMP FILE                -   SYSOUT
002500
002600******************************************************************
002700* CHANGE LOG.
002800* 07/09/91  TO   INITIAL VERSION - CHANGE AND CHANGE PERCENT PER
002900*                SYMBOL.
003000* 03/14/92  TO   GUARDED THE CHANGE PERCENT COMPUTE AGAINST A
003100*                ZERO BASE PRICE - A DELISTED SYMBOL WITH A
003200*                ZERO BASE WAS ABENDING THE RUN.
003300* 05/19/94  RD   ADDED THE SYMBOL COUNT TO THE TRAILER LINE PER
003400*                THE ANALYTICS DESK REQUEST.
003500* 02/08/96  KP   NO FUNCTIONAL CHANGE - RECOMPILED FOR THE NEW
003600*                BATCH LPAR COMPILER OPTIONS.
003700* 12/05/98  MF   YEAR 2000 REVIEW - RUN-DATE PRINTED ON THE
003800*                REPORT HEADING IS FOR DISPLAY ONLY.  NO CHANGE
003900*                REQUIRED.
004000* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
004100*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT MKT-PRICE-FILE
005800     ASSIGN TO UT-S-MKTPRICE
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS MFCODE.
006100
006200     SELECT MKTRPT
006300     ASSIGN TO UT-S-MKTRPT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS RFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 132 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(132).
007600
007700 FD  MKT-PRICE-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 24 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS MKT-PRICE-IN-REC.
008300 01  MKT-PRICE-IN-REC  PIC X(24).
008400
008500 FD  MKTRPT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-REC.
009100 01  RPT-REC  PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILE-STATUS-CODES.
009600     05  MFCODE                  PIC X(2).
009700         88  NO-MORE-PRICES VALUE '10'.
009800     05  RFCODE                  PIC X(2).
009900     05  FILLER                  PIC X(02).
010000
010100 COPY RUNDATE.
010200
010300 01  WS-CALC-FIELDS.
010400     05  WS-CHANGE-AMOUNT            PIC S9(07)V99 COMP-3
010500                                      VALUE ZERO.
010600     05  WS-CHANGE-PCT               PIC S9(05)V9999 COMP-3
010700                                      VALUE ZERO.
010800     05  FILLER                      PIC X(05).
010900
011000* EDITED VIEW OF THE CALCULATED FIELDS USED ONLY WHEN THE
011100* HEX-DUMP TRACE UTILITY IS RUN AGAINST A SUSPECT RECORD.
011200 01  WS-CALC-FIELDS-EDIT REDEFINES WS-CALC-FIELDS.
011300     05  WS-CHANGE-AMOUNT-E          PIC S9(07)V99.
011400     05  WS-CHANGE-PCT-E             PIC S9(05)V9999.
011500     05  FILLER                      PIC X(05).
011600
011700* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED CHANGE FIELDS, USED
011800* ONLY BY THE HEX-DUMP TRACE UTILITY.
011900 01  WS-CALC-FIELDS-CHECK REDEFINES WS-CALC-FIELDS.
012000     05  WS-CHANGE-AMOUNT-INT        PIC S9(09) COMP-3.
012100     05  WS-CHANGE-PCT-INT           PIC S9(09) COMP-3.
012200     05  FILLER                      PIC X(05).
012300
012400 01  WS-SYMBOL-COUNT-AREA.
012500     05  WS-SYMBOL-COUNT             PIC S9(7) COMP VALUE ZERO.   RD051994
012600     05  FILLER                      PIC X(05).
012700
012800* EDITED PRINT COUNTER, REDEFINING THE STANDALONE SYMBOL COUNT
012900* SO THE TRAILER LINE CAN MOVE IT DIRECTLY WITHOUT AN
013000* INTERMEDIATE COMPUTE.
013100 01  WS-SYMBOL-COUNT-EDIT REDEFINES WS-SYMBOL-COUNT-AREA.
013200     05  WS-SYMBOL-COUNT-E           PIC S9(7).
013300     05  FILLER                      PIC X(02).
013400
013500 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
013600 01  WS-PAGE-QUOTIENT             PIC 9(05) COMP VALUE ZERO.
013700 01  WS-PAGE-REMAINDER            PIC 9(03) COMP VALUE ZERO.
013800
013900 01  WS-HDR-LINE-1.
014000     05  FILLER                  PIC X(20) VALUE SPACES.
014100     05  FILLER                  PIC X(35) VALUE
014200         'FINCORE MARKET SUMMARY'.
014300     05  FILLER                  PIC X(24) VALUE SPACES.
014400     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
014500     05  HDR-RUN-DATE            PIC 99/99/99.
014600     05  FILLER                  PIC X(10) VALUE SPACES.
014700     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
014800     05  HDR-PAGE-NBR            PIC ZZ9.
014900     05  FILLER                  PIC X(13) VALUE SPACES.
015000
015100 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
015200
015300 01  WS-DETAIL-LINE.
015400     05  FILLER                  PIC X(08) VALUE SPACES.
015500     05  DTL-SYMBOL-O            PIC X(06).
015600     05  FILLER                  PIC X(05) VALUE SPACES.
015700     05  DTL-BASE-PRICE-O        PIC ZZZ,ZZ9.99.
015800     05  FILLER                  PIC X(05) VALUE SPACES.
015900     05  DTL-CURR-PRICE-O        PIC ZZZ,ZZ9.99.
016000     05  FILLER                  PIC X(05) VALUE SPACES.
016100     05  DTL-CHANGE-O            PIC -ZZZ,ZZ9.99.
016200     05  FILLER                  PIC X(05) VALUE SPACES.
016300     05  DTL-CHANGE-PCT-O        PIC -ZZ9.99.
016400     05  FILLER                  PIC X(01) VALUE '%'.
016500     05  FILLER                  PIC X(56) VALUE SPACES.
016600
016700 COPY ABENDREC.
016800
016900 PROCEDURE DIVISION.
017000 000-MAINLINE.
017100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT
017300         UNTIL NO-MORE-PRICES.
017400     PERFORM 900-CLEANUP THRU 900-EXIT.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700
017800 800-OPEN-FILES.
017900     MOVE "800-OPEN-FILES" TO PARA-NAME.
018000     ACCEPT WS-RUN-DATE FROM DATE.
018100     OPEN INPUT MKT-PRICE-FILE.
018200     OPEN OUTPUT MKTRPT, SYSOUT.
018300     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
018400     DISPLAY '******** BEGIN JOB MKTSUMM ********'.
018500 800-EXIT.
018600     EXIT.
018700
018800 100-MAINLINE.
018900     MOVE "100-MAINLINE" TO PARA-NAME.
019000     READ MKT-PRICE-FILE INTO MKT-PRICE-REC
019100         AT END
019200             MOVE '10' TO MFCODE
019300             GO TO 100-EXIT
019400     END-READ.
019500     ADD 1 TO WS-SYMBOL-COUNT.
019600     PERFORM 200-CALC-CHANGE THRU 200-EXIT.
019700     PERFORM 700-WRITE-MARKET-DETAIL THRU 700-EXIT.
019800 100-EXIT.
019900     EXIT.
020000
020100 200-CALC-CHANGE.
020200     MOVE "200-CALC-CHANGE" TO PARA-NAME.
020300     COMPUTE WS-CHANGE-AMOUNT ROUNDED =
020400         MKT-CURR-PRICE - MKT-BASE-PRICE.
020500     IF MKT-BASE-PRICE > ZERO                                     TO031492
020600         COMPUTE WS-CHANGE-PCT ROUNDED =
020700             WS-CHANGE-AMOUNT / MKT-BASE-PRICE * 100
020800     ELSE
020900         MOVE ZERO TO WS-CHANGE-PCT
021000     END-IF.
021100 200-EXIT.
021200     EXIT.
021300
021400 700-WRITE-MARKET-DETAIL.
021500     MOVE "700-WRITE-MARKET-DETAIL" TO PARA-NAME.
021600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
021700     MOVE MKT-SYMBOL       TO DTL-SYMBOL-O.
021800     MOVE MKT-BASE-PRICE   TO DTL-BASE-PRICE-O.
021900     MOVE MKT-CURR-PRICE   TO DTL-CURR-PRICE-O.
022000     MOVE WS-CHANGE-AMOUNT TO DTL-CHANGE-O.
022100     MOVE WS-CHANGE-PCT    TO DTL-CHANGE-PCT-O.
022200     WRITE RPT-REC FROM WS-DETAIL-LINE.
022300 700-EXIT.
022400     EXIT.
022500
022600 600-PAGE-BREAK.
022700     ADD 1 TO WS-PAGE-COUNT.
022800     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
022900     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
023000     IF WS-PAGE-COUNT > 1
023100         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
023200     ELSE
023300         WRITE RPT-REC FROM WS-BLANK-LINE.
023400     WRITE RPT-REC FROM WS-HDR-LINE-1.
023500     WRITE RPT-REC FROM WS-BLANK-LINE.
023600 600-EXIT.
023700     EXIT.
023800
023900 790-CHECK-PAGINATION.
024000     IF WS-SYMBOL-COUNT > ZERO
024100         DIVIDE WS-SYMBOL-COUNT BY 50 GIVING WS-PAGE-QUOTIENT
024200             REMAINDER WS-PAGE-REMAINDER
024300         IF WS-PAGE-REMAINDER = ZERO
024400             PERFORM 600-PAGE-BREAK THRU 600-EXIT
024500         END-IF
024600     END-IF.
024700 790-EXIT.
024800     EXIT.
024900
025000 900-CLEANUP.
025100     MOVE "900-CLEANUP" TO PARA-NAME.
025200     WRITE RPT-REC FROM WS-BLANK-LINE.
025300     MOVE SPACES TO RPT-REC.
025400     STRING 'SYMBOLS PROCESSED ...... ' DELIMITED BY SIZE
025500            WS-SYMBOL-COUNT-E DELIMITED BY SIZE
025600            INTO RPT-REC.
025700     WRITE RPT-REC.
025800     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
025900     DISPLAY '******** NORMAL END OF JOB MKTSUMM ********'.
026000 900-EXIT.
026100     EXIT.
026200
026300 990-CLOSE-FILES.
026400     MOVE "990-CLOSE-FILES" TO PARA-NAME.
026500     CLOSE MKT-PRICE-FILE, MKTRPT, SYSOUT.
026600 990-EXIT.
026700     EXIT.
026800
026900 1000-ABEND-RTN.
027000     WRITE SYSOUT-REC FROM ABEND-REC.
027100     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
027200     DISPLAY '*** ABNORMAL END OF JOB - MKTSUMM ***' UPON
027300         CONSOLE.
027400     MOVE +16 TO RETURN-CODE.
027500     GOBACK.
