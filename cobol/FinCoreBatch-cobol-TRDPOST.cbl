000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRDPOST.
000400 AUTHOR. R. DELACROIX.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM POSTS A DAY'S BUY/SELL TRADE REQUESTS
001400*          AGAINST THE POSITION MASTER.  THE MASTER AND THE
001500*          MARKET PRICE FILE ARE BOTH LOADED WHOLE INTO WORKING
001600*          STORAGE TABLES BEFORE THE TRADE FILE IS READ.  A BUY
001700*          AGAINST AN EXISTING POSITION CALLS TRDCOST TO
001800*          RECOMPUTE THE WEIGHTED-AVERAGE COST; A BUY WITH NO
001900*          EXISTING POSITION IS APPENDED TO THE TABLE DIRECTLY.
002000*
002100*          NEW POSITIONS FROM A BUY ARE APPENDED TO THE END OF
002200*          THE TABLE, SO - LIKE ACCTMAIN'S ACCOUNT MASTER - THE
002300*          POSITION MASTER THIS PROGRAM WRITES MAY NO LONGER BE
002400*          IN USER/SYMBOL SEQUENCE ON A RUN THAT OPENED NEW
002500*          POSITIONS.  THE FCB011M JCL RUNS A SORT STEP
002600*          (SORTPOS) ON THE OUTPUT BEFORE THE NEXT PORTVAL STEP.
002700*
002800         INPUT FILE               -   FCB011.POSMSTR
002900
003000         INPUT FILE               -   FCB011.MKTPRICE
003100
003200         INPUT FILE               -   FCB011.TRDFILE
003300
003400         OUTPUT FILE PRODUCED     -   FCB011.POSMSTR (NEW)
003500
003600         OUTPUT REPORT            -   FCB011.TRDRPT
003700
003800         DUMP FILE                -   SYSOUT
003900
004000******************************************************************
004100* CHANGE LOG.
004200* 03/14/89  RD   INITIAL VERSION - BUY/SELL POSTING AGAINST THE
004300*                IN-MEMORY POSITION TABLE.
004400* 03/14/89  RD   ADDED THE CALL TO TRDCOST FOR THE WEIGHTED-
004500*                AVERAGE COST RECOMPUTE ON A BUY.
004600* 08/19/89  RD   ADDED THE 100.00 DEFAULT PRICE FOR A SYMBOL NOT
004700*                ON THE MARKET FILE - THE FIRST TEST DECK HAD A
004800*                TRADE AGAINST A SYMBOL WITH NO PRICE RECORD.
004900* 02/02/90  TO   ADDED THE NO-POSITION AND INSUF-SHARES REJECT
005000*                PATHS FOR SELL - PREVIOUSLY A SELL WITH NO
005100*                MATCHING POSITION FELL THROUGH AND CREATED ONE.
005200* 07/17/91  TO   ZERO-QUANTITY POSITIONS ARE NOW DROPPED WHEN
005300*                THE MASTER IS REWRITTEN, PER THE PORTFOLIO DESK
005400*                REQUEST - A FULLY SOLD POSITION SHOULD NOT
005500*                LINGER ON THE FILE AS A ZERO ROW.
005600* 03/25/93  RD   RAISED THE POSITION TABLE OCCURS LIMIT TO 3000 -
005700*                THE 1000-ENTRY TABLE STARTED TRUNCATING ON THE
005800*                COMBINED HOUSE-AND-RETAIL PORTFOLIO RUN.
005900* 06/14/95  KP   NOTED THE SORTPOS JCL STEP IN THE REMARKS ABOVE
006000*                AFTER OPERATIONS ASKED WHY A BUY-HEAVY RUN CAME
006100*                OUT OF SEQUENCE.
006200* 09/09/96  KP   NO FUNCTIONAL CHANGE - RECOMPILED FOR THE NEW
006300*                BATCH LPAR COMPILER OPTIONS.
006400* 12/03/98  MF   YEAR 2000 REVIEW - RUN-DATE PRINTED ON THE
006500*                TRADE JOURNAL IS FOR DISPLAY ONLY.  NO CHANGE
006600*                REQUIRED.
006700* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
006800*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
006900* 08/28/00  KP   CORRECTED THE EXECUTION-PRICE RESOLUTION ORDER -
007000*                A NONZERO TRD-PRICE MUST WIN OVER THE MARKET
007100*                PRICE EVEN WHEN THE SYMBOL IS ON THE PRICE FILE.
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS NEXT-PAGE.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400     ASSIGN TO UT-S-SYSOUT
008500       ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT POS-MASTER-IN
008800     ASSIGN TO UT-S-POSIN
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS PFCODE.
009100
009200     SELECT POS-MASTER-OUT
009300     ASSIGN TO UT-S-POSOUT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT MKT-PRICE-FILE
009800     ASSIGN TO UT-S-MKTPRICE
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS MFCODE.
010100
010200     SELECT TRADE-FILE
010300     ASSIGN TO UT-S-TRDFILE
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS TFCODE.
010600
010700     SELECT TRDRPT
010800     ASSIGN TO UT-S-TRDRPT
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS RFCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 132 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(132).
012100
012200 FD  POS-MASTER-IN
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 32 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS POS-MASTER-IN-REC.
012800 01  POS-MASTER-IN-REC  PIC X(32).
012900
013000 FD  POS-MASTER-OUT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 32 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS POS-MASTER-OUT-REC.
013600 01  POS-MASTER-OUT-REC  PIC X(32).
013700
013800 FD  MKT-PRICE-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 24 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS MKT-PRICE-IN-REC.
014400 01  MKT-PRICE-IN-REC  PIC X(24).
014500
014600 FD  TRADE-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 48 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS TRADE-IN-REC.
015200 01  TRADE-IN-REC  PIC X(48).
015300
015400 FD  TRDRPT
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 132 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS RPT-REC.
016000 01  RPT-REC  PIC X(132).
016100
016200 WORKING-STORAGE SECTION.
016300
016400 01  FILE-STATUS-CODES.
016500     05  PFCODE                  PIC X(2).
016600         88  NO-MORE-POSITIONS VALUE '10'.
016700     05  OFCODE                  PIC X(2).
016800     05  MFCODE                  PIC X(2).
016900         88  NO-MORE-PRICES VALUE '10'.
017000     05  TFCODE                  PIC X(2).
017100         88  NO-MORE-TRADES VALUE '10'.
017200     05  RFCODE                  PIC X(2).
017300     05  FILLER                  PIC X(02).
017400
017500 COPY RUNDATE.
017600
017700****** POSITION MASTER TABLE, KEYED USER-ID THEN SYMBOL.
017800 01  POSITION-TABLE.
017900     05  POS-TABLE-ENTRY OCCURS 3000 TIMES                        RD032593
018000             ASCENDING KEY IS TBL-POS-USER-ID TBL-POS-SYMBOL
018100             INDEXED BY POS-IDX POS-FIND-IDX.
018200         10  TBL-POS-USER-ID         PIC X(10).
018300         10  TBL-POS-SYMBOL          PIC X(06).
018400         10  TBL-POS-QUANTITY        PIC 9(07).
018500         10  TBL-POS-AVG-PRICE       PIC 9(07)V99.
018600         10  FILLER                  PIC X(05).
018700 01  WS-POS-COUNT                PIC 9(04) COMP VALUE ZERO.
018800
018900* QUANTITY-ONLY VIEW OF THE POSITION TABLE, USED BY THE TRAILER
019000* ROUTINE THAT COUNTS HOW MANY ROWS WILL BE DROPPED FOR ZERO
019100* QUANTITY WHEN THE MASTER IS REWRITTEN.
019200 01  POSITION-TABLE-QTY-R REDEFINES POSITION-TABLE.
019300     05  POS-QTY-ENTRY OCCURS 3000 TIMES INDEXED BY POS-QTY-IDX.
019400         10  FILLER                  PIC X(16).
019500         10  TBL-QTY-ONLY            PIC 9(07).
019600         10  FILLER                  PIC X(09).
019700         10  FILLER                  PIC X(05).
019800
019900 01  MARKET-TABLE.
020000     05  MARKET-TABLE-ENTRY OCCURS 1000 TIMES
020100             ASCENDING KEY IS TBL-MKT-SYMBOL
020200             INDEXED BY MKT-IDX.
020300         10  TBL-MKT-SYMBOL          PIC X(06).
020400         10  TBL-MKT-BASE-PRICE      PIC 9(07)V99.
020500         10  TBL-MKT-CURR-PRICE      PIC 9(07)V99.
020600         10  FILLER                  PIC X(05).
020700 01  WS-MARKET-COUNT             PIC 9(04) COMP VALUE ZERO.
020800
020900 01  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
021000     88  ROW-FOUND                   VALUE 'Y'.
021100
021200 01  WS-TRADE-WORK.
021300     05  WS-EXEC-PRICE               PIC 9(07)V99 VALUE ZERO.
021400     05  WS-TOTAL-AMOUNT             PIC S9(09)V99 COMP-3
021500                                      VALUE ZERO.
021600     05  WS-TRD-STATUS               PIC X(08) VALUE SPACES.
021700     05  WS-TRD-REASON               PIC X(20) VALUE SPACES.
021800     05  FILLER                      PIC X(05).
021900
022000* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED TOTAL-AMOUNT FIELD,
022100* USED ONLY BY THE HEX-DUMP TRACE UTILITY.
022200 01  WS-TRADE-WORK-CHECK REDEFINES WS-TRADE-WORK.
022300     05  FILLER                      PIC X(09).
022400     05  WS-TOTAL-AMOUNT-INT         PIC S9(11) COMP-3.
022500     05  FILLER                      PIC X(28).
022600     05  FILLER                      PIC X(05).
022700
022800 01  WS-TC-CALC-REC.
022900     05  WS-TC-OLD-QUANTITY          PIC 9(07).
023000     05  WS-TC-OLD-AVG-PRICE         PIC 9(07)V99.
023100     05  WS-TC-TRD-QUANTITY          PIC 9(07).
023200     05  WS-TC-EXEC-PRICE            PIC 9(07)V99.
023300     05  WS-TC-NEW-QUANTITY          PIC 9(07).
023400     05  WS-TC-NEW-AVG-PRICE         PIC 9(07)V99.
023500     05  FILLER                      PIC X(05).
023600 01  WS-TC-RETURN-CODE               PIC S9(4) COMP.
023700
023800 01  WS-TRADE-TOTALS.
023900     05  WS-TRADES-READ              PIC S9(7) COMP VALUE ZERO.
024000     05  WS-BUY-COUNT                PIC S9(7) COMP VALUE ZERO.
024100     05  WS-SELL-COUNT               PIC S9(7) COMP VALUE ZERO.
024200     05  WS-REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.
024300     05  WS-DROPPED-COUNT            PIC S9(7) COMP VALUE ZERO.
024400     05  FILLER                      PIC X(05).
024500
024600* BYTE-COMPATIBLE INTEGER VIEW OF THE TRADE-COUNT FIELDS FOR THE
024700* HEX-DUMP TRACE UTILITY.
024800 01  WS-TRADE-TOTALS-CHECK REDEFINES WS-TRADE-TOTALS.
024900     05  WS-TRADES-READ-INT          PIC S9(9) COMP-3.
025000     05  FILLER                      PIC X(15).
025100     05  FILLER                      PIC X(05).
025200
025300 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
025400 01  WS-PAGE-QUOTIENT             PIC 9(05) COMP VALUE ZERO.
025500 01  WS-PAGE-REMAINDER            PIC 9(03) COMP VALUE ZERO.
025600
025700 01  WS-HDR-LINE-1.
025800     05  FILLER                  PIC X(20) VALUE SPACES.
025900     05  FILLER                  PIC X(35) VALUE
026000         'FINCORE TRADE JOURNAL'.
026100     05  FILLER                  PIC X(25) VALUE SPACES.
026200     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
026300     05  HDR-RUN-DATE            PIC 99/99/99.
026400     05  FILLER                  PIC X(10) VALUE SPACES.
026500     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
026600     05  HDR-PAGE-NBR            PIC ZZ9.
026700     05  FILLER                  PIC X(12) VALUE SPACES.
026800
026900 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
027000
027100 01  WS-DETAIL-LINE.
027200     05  FILLER                  PIC X(03) VALUE SPACES.
027300     05  DTL-TRD-ID-O            PIC X(12).
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  DTL-USER-O              PIC X(10).
027600     05  FILLER                  PIC X(02) VALUE SPACES.
027700     05  DTL-SYMBOL-O            PIC X(06).
027800     05  FILLER                  PIC X(02) VALUE SPACES.
027900     05  DTL-TYPE-O              PIC X(04).
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100     05  DTL-QUANTITY-O          PIC ZZZ,ZZ9.
028200     05  FILLER                  PIC X(02) VALUE SPACES.
028300     05  DTL-PRICE-O             PIC ZZZ,ZZ9.99.
028400     05  FILLER                  PIC X(02) VALUE SPACES.
028500     05  DTL-AMOUNT-O            PIC $ZZZ,ZZZ,ZZ9.99.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  DTL-STATUS-O            PIC X(08).
028800     05  FILLER                  PIC X(01) VALUE SPACES.
028900     05  DTL-REASON-O            PIC X(20).
029000     05  FILLER                  PIC X(03) VALUE SPACES.
029100
029200 COPY ABENDREC.
029300
029400 PROCEDURE DIVISION.
029500 000-MAINLINE.
029600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029700     PERFORM 050-LOAD-POSITION-TABLE THRU 050-EXIT
029800         VARYING POS-IDX FROM 1 BY 1
029900         UNTIL NO-MORE-POSITIONS.
030000     PERFORM 060-LOAD-MARKET-TABLE THRU 060-EXIT
030100         VARYING MKT-IDX FROM 1 BY 1
030200         UNTIL NO-MORE-PRICES.
030300     PERFORM 100-MAINLINE THRU 100-EXIT
030400         UNTIL NO-MORE-TRADES.
030500     PERFORM 900-CLEANUP THRU 900-EXIT.
030600     MOVE ZERO TO RETURN-CODE.
030700     GOBACK.
030800
030900 800-OPEN-FILES.
031000     MOVE "800-OPEN-FILES" TO PARA-NAME.
031100     ACCEPT WS-RUN-DATE FROM DATE.
031200     OPEN INPUT POS-MASTER-IN, MKT-PRICE-FILE, TRADE-FILE.
031300     OPEN OUTPUT POS-MASTER-OUT, TRDRPT, SYSOUT.
031400     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
031500     DISPLAY '******** BEGIN JOB TRDPOST ********'.
031600 800-EXIT.
031700     EXIT.
031800
031900 050-LOAD-POSITION-TABLE.
032000     MOVE "050-LOAD-POSITION-TABLE" TO PARA-NAME.
032100     READ POS-MASTER-IN INTO POS-MASTER-REC
032200         AT END
032300             MOVE '10' TO PFCODE
032400             SET POS-IDX TO WS-POS-COUNT
032500             GO TO 050-EXIT
032600     END-READ.
032700     ADD 1 TO WS-POS-COUNT.
032800     MOVE POS-USER-ID   TO TBL-POS-USER-ID (POS-IDX).
032900     MOVE POS-SYMBOL    TO TBL-POS-SYMBOL (POS-IDX).
033000     MOVE POS-QUANTITY  TO TBL-POS-QUANTITY (POS-IDX).
033100     MOVE POS-AVG-PRICE TO TBL-POS-AVG-PRICE (POS-IDX).
033200 050-EXIT.
033300     EXIT.
033400
033500 060-LOAD-MARKET-TABLE.
033600     MOVE "060-LOAD-MARKET-TABLE" TO PARA-NAME.
033700     READ MKT-PRICE-FILE INTO MKT-PRICE-REC
033800         AT END
033900             MOVE '10' TO MFCODE
034000             SET MKT-IDX TO WS-MARKET-COUNT
034100             GO TO 060-EXIT
034200     END-READ.
034300     ADD 1 TO WS-MARKET-COUNT.
034400     MOVE MKT-SYMBOL      TO TBL-MKT-SYMBOL (MKT-IDX).
034500     MOVE MKT-BASE-PRICE  TO TBL-MKT-BASE-PRICE (MKT-IDX).
034600     MOVE MKT-CURR-PRICE  TO TBL-MKT-CURR-PRICE (MKT-IDX).
034700 060-EXIT.
034800     EXIT.
034900
035000 100-MAINLINE.
035100     MOVE "100-MAINLINE" TO PARA-NAME.
035200     READ TRADE-FILE INTO TRADE-REC
035300         AT END
035400             MOVE '10' TO TFCODE
035500             GO TO 100-EXIT
035600     END-READ.
035700     ADD 1 TO WS-TRADES-READ.
035800     PERFORM 200-RESOLVE-PRICE THRU 200-EXIT.
035900     MOVE SPACES TO WS-TRD-REASON.
036000     IF TRD-TYPE-BUY
036100         PERFORM 300-APPLY-BUY THRU 300-EXIT
036200     ELSE
036300         PERFORM 400-APPLY-SELL THRU 400-EXIT
036400     END-IF.
036500     PERFORM 700-WRITE-TRADE-DETAIL THRU 700-EXIT.
036600 100-EXIT.
036700     EXIT.
036800
036900* A NONZERO TRD-PRICE ALWAYS WINS.  OTHERWISE USE THE MARKET
037000* CURRENT PRICE; A SYMBOL NOT ON THE PRICE FILE DEFAULTS TO
037100* 100.00.
037200 200-RESOLVE-PRICE.
037300     MOVE "200-RESOLVE-PRICE" TO PARA-NAME.
037400     IF TRD-PRICE NOT = ZERO                                      KP082800
037500         MOVE TRD-PRICE TO WS-EXEC-PRICE
037600     ELSE
037700         MOVE 100.00 TO WS-EXEC-PRICE
037800         MOVE TRD-SYMBOL TO TBL-MKT-SYMBOL
037900         SEARCH ALL MARKET-TABLE-ENTRY
038000             AT END
038100                 CONTINUE
038200             WHEN TBL-MKT-SYMBOL (MKT-IDX) = TRD-SYMBOL
038300                 MOVE TBL-MKT-CURR-PRICE (MKT-IDX) TO
038400                     WS-EXEC-PRICE
038500         END-SEARCH
038600     END-IF.
038700     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
038800         TRD-QUANTITY * WS-EXEC-PRICE.
038900 200-EXIT.
039000     EXIT.
039100
039200* EXISTING POSITION - CALL TRDCOST FOR THE WEIGHTED-AVERAGE
039300* RECOMPUTE.  NO EXISTING POSITION - APPEND A NEW ROW.
039400 300-APPLY-BUY.
039500     MOVE "300-APPLY-BUY" TO PARA-NAME.
039600     PERFORM 350-FIND-POSITION THRU 350-EXIT.
039700     IF ROW-FOUND
039800         MOVE TBL-POS-QUANTITY (POS-FIND-IDX)
039900             TO WS-TC-OLD-QUANTITY
040000         MOVE TBL-POS-AVG-PRICE (POS-FIND-IDX)
040100             TO WS-TC-OLD-AVG-PRICE
040200         MOVE TRD-QUANTITY   TO WS-TC-TRD-QUANTITY
040300         MOVE WS-EXEC-PRICE  TO WS-TC-EXEC-PRICE
040400         CALL 'TRDCOST' USING WS-TC-CALC-REC, WS-TC-RETURN-CODE
040500         MOVE WS-TC-NEW-QUANTITY TO
040600             TBL-POS-QUANTITY (POS-FIND-IDX)
040700         MOVE WS-TC-NEW-AVG-PRICE TO
040800             TBL-POS-AVG-PRICE (POS-FIND-IDX)
040900     ELSE
041000         ADD 1 TO WS-POS-COUNT
041100         SET POS-IDX TO WS-POS-COUNT
041200         MOVE TRD-USER-ID  TO TBL-POS-USER-ID (POS-IDX)
041300         MOVE TRD-SYMBOL   TO TBL-POS-SYMBOL (POS-IDX)
041400         MOVE TRD-QUANTITY TO TBL-POS-QUANTITY (POS-IDX)
041500         MOVE WS-EXEC-PRICE TO TBL-POS-AVG-PRICE (POS-IDX)
041600     END-IF.
041700     MOVE 'EXECUTED' TO WS-TRD-STATUS.
041800     ADD 1 TO WS-BUY-COUNT.
041900 300-EXIT.
042000     EXIT.
042100
042200* NO-POSITION IF THE USER HOLDS NONE OF THE SYMBOL; INSUF-SHARES
042300* IF THE HELD QUANTITY IS LESS THAN THE TRADED QUANTITY.
042400 400-APPLY-SELL.
042500     MOVE "400-APPLY-SELL" TO PARA-NAME.
042600     PERFORM 350-FIND-POSITION THRU 350-EXIT.
042700     IF NOT ROW-FOUND                                             TO020290
042800         MOVE 'REJECTED' TO WS-TRD-STATUS
042900         MOVE 'NO-POSITION' TO WS-TRD-REASON
043000         ADD 1 TO WS-REJECT-COUNT
043100         GO TO 400-EXIT.
043200     IF TBL-POS-QUANTITY (POS-FIND-IDX) < TRD-QUANTITY
043300         MOVE 'REJECTED' TO WS-TRD-STATUS
043400         MOVE 'INSUF-SHARES' TO WS-TRD-REASON
043500         ADD 1 TO WS-REJECT-COUNT
043600         GO TO 400-EXIT.
043700     SUBTRACT TRD-QUANTITY FROM TBL-POS-QUANTITY (POS-FIND-IDX).
043800     MOVE 'EXECUTED' TO WS-TRD-STATUS.
043900     ADD 1 TO WS-SELL-COUNT.
044000 400-EXIT.
044100     EXIT.
044200
044300 350-FIND-POSITION.
044400     MOVE 'N' TO WS-FOUND-SW.
044500     MOVE TRD-USER-ID TO TBL-POS-USER-ID
044600     MOVE TRD-SYMBOL  TO TBL-POS-SYMBOL
044700     SEARCH ALL POS-TABLE-ENTRY
044800         AT END
044900             CONTINUE
045000         WHEN TBL-POS-USER-ID (POS-IDX) = TRD-USER-ID
045100              AND TBL-POS-SYMBOL (POS-IDX) = TRD-SYMBOL
045200             MOVE 'Y' TO WS-FOUND-SW
045300             SET POS-FIND-IDX TO POS-IDX
045400     END-SEARCH.
045500 350-EXIT.
045600     EXIT.
045700
045800 700-WRITE-TRADE-DETAIL.
045900     MOVE "700-WRITE-TRADE-DETAIL" TO PARA-NAME.
046000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
046100     MOVE TRD-ID       TO DTL-TRD-ID-O.
046200     MOVE TRD-USER-ID  TO DTL-USER-O.
046300     MOVE TRD-SYMBOL   TO DTL-SYMBOL-O.
046400     MOVE TRD-TYPE     TO DTL-TYPE-O.
046500     MOVE TRD-QUANTITY TO DTL-QUANTITY-O.
046600     MOVE WS-EXEC-PRICE TO DTL-PRICE-O.
046700     MOVE WS-TOTAL-AMOUNT TO DTL-AMOUNT-O.
046800     MOVE WS-TRD-STATUS TO DTL-STATUS-O.
046900     MOVE WS-TRD-REASON TO DTL-REASON-O.
047000     WRITE RPT-REC FROM WS-DETAIL-LINE.
047100 700-EXIT.
047200     EXIT.
047300
047400 800-WRITE-POSITION-MASTER.
047500     MOVE "800-WRITE-POSITION-MASTER" TO PARA-NAME.
047600     PERFORM 810-WRITE-ONE-POSITION THRU 810-EXIT
047700         VARYING POS-IDX FROM 1 BY 1
047800         UNTIL POS-IDX > WS-POS-COUNT.
047900 800-EXIT.
048000     EXIT.
048100
048200* ZERO-QUANTITY POSITIONS ARE DROPPED - NOT WRITTEN TO THE NEW
048300* MASTER.
048400 810-WRITE-ONE-POSITION.
048500     IF TBL-POS-QUANTITY (POS-IDX) = ZERO                         TO071791
048600         ADD 1 TO WS-DROPPED-COUNT
048700         GO TO 810-EXIT.
048800     MOVE TBL-POS-USER-ID (POS-IDX)   TO POS-USER-ID.
048900     MOVE TBL-POS-SYMBOL (POS-IDX)    TO POS-SYMBOL.
049000     MOVE TBL-POS-QUANTITY (POS-IDX)  TO POS-QUANTITY.
049100     MOVE TBL-POS-AVG-PRICE (POS-IDX) TO POS-AVG-PRICE.
049200     WRITE POS-MASTER-OUT-REC FROM POS-MASTER-REC.
049300 810-EXIT.
049400     EXIT.
049500
049600 600-PAGE-BREAK.
049700     ADD 1 TO WS-PAGE-COUNT.
049800     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
049900     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
050000     IF WS-PAGE-COUNT > 1
050100         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
050200     ELSE
050300         WRITE RPT-REC FROM WS-BLANK-LINE.
050400     WRITE RPT-REC FROM WS-HDR-LINE-1.
050500     WRITE RPT-REC FROM WS-BLANK-LINE.
050600 600-EXIT.
050700     EXIT.
050800
050900 790-CHECK-PAGINATION.
051000     IF WS-TRADES-READ > ZERO
051100         DIVIDE WS-TRADES-READ BY 50 GIVING WS-PAGE-QUOTIENT
051200             REMAINDER WS-PAGE-REMAINDER
051300         IF WS-PAGE-REMAINDER = ZERO
051400             PERFORM 600-PAGE-BREAK THRU 600-EXIT
051500         END-IF
051600     END-IF.
051700 790-EXIT.
051800     EXIT.
051900
052000 900-CLEANUP.
052100     MOVE "900-CLEANUP" TO PARA-NAME.
052200     PERFORM 800-WRITE-POSITION-MASTER THRU 800-EXIT.
052300     WRITE RPT-REC FROM WS-BLANK-LINE.
052400     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.
052500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
052600     DISPLAY '******** NORMAL END OF JOB TRDPOST ********'.
052700 900-EXIT.
052800     EXIT.
052900
053000 950-WRITE-CONTROL-TOTALS.
053100     MOVE "950-WRITE-CONTROL-TOTALS" TO PARA-NAME.
053200     MOVE SPACES TO RPT-REC.
053300     STRING 'TRADES READ ............ ' DELIMITED BY SIZE
053400            WS-TRADES-READ DELIMITED BY SIZE
053500            INTO RPT-REC.
053600     WRITE RPT-REC.
053700     MOVE SPACES TO RPT-REC.
053800     STRING 'BUY COUNT .............. ' DELIMITED BY SIZE
053900            WS-BUY-COUNT DELIMITED BY SIZE
054000            INTO RPT-REC.
054100     WRITE RPT-REC.
054200     MOVE SPACES TO RPT-REC.
054300     STRING 'SELL COUNT .............. ' DELIMITED BY SIZE
054400            WS-SELL-COUNT DELIMITED BY SIZE
054500            INTO RPT-REC.
054600     WRITE RPT-REC.
054700     MOVE SPACES TO RPT-REC.
054800     STRING 'REJECT COUNT ............ ' DELIMITED BY SIZE
054900            WS-REJECT-COUNT DELIMITED BY SIZE
055000            INTO RPT-REC.
055100     WRITE RPT-REC.
055200 950-EXIT.
055300     EXIT.
055400
055500 990-CLOSE-FILES.
055600     MOVE "990-CLOSE-FILES" TO PARA-NAME.
055700     CLOSE POS-MASTER-IN, POS-MASTER-OUT, MKT-PRICE-FILE,
055800           TRADE-FILE, TRDRPT, SYSOUT.
055900 990-EXIT.
056000     EXIT.
056100
056200 1000-ABEND-RTN.
056300     WRITE SYSOUT-REC FROM ABEND-REC.
056400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
056500     DISPLAY '*** ABNORMAL END OF JOB - TRDPOST ***' UPON
056600         CONSOLE.
056700     MOVE +16 TO RETURN-CODE.
056800     GOBACK.
