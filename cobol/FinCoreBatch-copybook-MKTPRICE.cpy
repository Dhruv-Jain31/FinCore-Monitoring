000100******************************************************************
000200* MKTPRICE  -  MARKET PRICE RECORD                               *
000300*                                                                 *
000400* ONE OCCURRENCE PER SYMBOL, SORTED BY MKT-SYMBOL.  LOADED INTO   *
000500* AN OCCURS TABLE AND SEARCHED BY EVERY PROGRAM THAT NEEDS A      *
000600* CURRENT OR BASE PRICE (PORTVAL, TRDPOST, MKTSUMM).              *
000700******************************************************************
000800 01  MKT-PRICE-REC.
000900     05  MKT-SYMBOL                  PIC X(06).
001000     05  MKT-BASE-PRICE              PIC 9(07)V99.
001100     05  MKT-CURR-PRICE              PIC 9(07)V99.
001200     05  FILLER                      PIC X(04) VALUE SPACES.
