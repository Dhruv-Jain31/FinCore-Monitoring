000100******************************************************************
000200* TRADEREC  -  TRADE RECORD                                      *
000300*                                                                 *
000400* ARRIVAL ORDER.  ONE RECORD PER BUY/SELL REQUEST AGAINST THE     *
000500* POSITION MASTER.  TRD-PRICE OF ZERO MEANS "PRICE AT MARKET" -   *
000600* TRDPOST RESOLVES THE EXECUTION PRICE BEFORE POSTING.            *
000700******************************************************************
000800 01  TRADE-REC.
000900     05  TRD-ID                      PIC X(12).
001000     05  TRD-USER-ID                 PIC X(10).
001100     05  TRD-SYMBOL                  PIC X(06).
001200     05  TRD-QUANTITY                PIC 9(07).
001300     05  TRD-TYPE                    PIC X(04).
001400         88  TRD-TYPE-BUY                VALUE 'buy '.
001500         88  TRD-TYPE-SELL               VALUE 'sell'.
001600     05  TRD-PRICE                   PIC 9(07)V99.
001700     05  FILLER                      PIC X(04) VALUE SPACES.
