000100******************************************************************
000200* ACCTMSTR  -  ACCOUNT MASTER RECORD                             *
000300*                                                                 *
000400* ONE OCCURRENCE PER CUSTOMER ACCOUNT.  FILE IS LINE SEQUENTIAL,  *
000500* SORTED ASCENDING BY ACCT-ID, AND IS LOADED WHOLE INTO THE       *
000600* ACCT-TABLE WORKING-STORAGE TABLE AT THE START OF EVERY RUN THAT *
000700* TOUCHES IT (PAYPOST, ACCTMAIN) - THERE IS NO VSAM MASTER FOR    *
000800* ACCOUNTS, THE NIGHTLY FILE *IS* THE MASTER.                     *
000900******************************************************************
001000 01  ACCT-MASTER-REC.
001100     05  ACCT-ID                     PIC X(10).
001200     05  ACCT-EMAIL                  PIC X(30).
001300     05  ACCT-FIRST-NAME             PIC X(20).
001400     05  ACCT-LAST-NAME              PIC X(20).
001500     05  ACCT-PHONE                  PIC X(15).
001600     05  ACCT-TYPE                   PIC X(10).
001700         88  ACCT-TYPE-CHECKING          VALUE 'checking'.
001800         88  ACCT-TYPE-SAVINGS           VALUE 'savings'.
001900     05  ACCT-BALANCE                PIC S9(9)V99
002000                                      SIGN IS LEADING SEPARATE
002100                                      CHARACTER.
002200     05  ACCT-STATUS                 PIC X(10).
002300         88  ACCT-STATUS-ACTIVE          VALUE 'active'.
002400         88  ACCT-STATUS-SUSPENDED       VALUE 'suspended'.
002500         88  ACCT-STATUS-CLOSED          VALUE 'closed'.
002600     05  FILLER                      PIC X(05) VALUE SPACES.
002700
002800* ALTERNATE VIEW USED BY THE MAINTENANCE PARAGRAPHS WHEN THEY
002900* NEED TO MOVE OR PRINT THE CUSTOMER'S NAME AS ONE FIELD RATHER
003000* THAN AS SEPARATE FIRST/LAST PIECES.
003100 01  ACCT-MASTER-NAME-R REDEFINES ACCT-MASTER-REC.
003200     05  FILLER                      PIC X(40).
003300     05  ACCT-FULL-NAME              PIC X(40).
003400     05  FILLER                      PIC X(52).
