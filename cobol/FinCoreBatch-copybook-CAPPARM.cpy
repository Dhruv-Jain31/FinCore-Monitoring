000100******************************************************************
000200* CAPPARM  -  CAPACITY PLANNING CONTROL CARD                     *
000300*                                                                 *
000400* ONE CARD PER RUN.  NAMES THE SERVICE TO PROJECT, THE MONTHLY    *
000500* GROWTH RATE TO ASSUME, AND THE HORIZON IN DAYS.  PUNCHED (OR    *
000600* OVERRIDDEN IN JCL) BY THE CAPACITY DESK BEFORE EACH RUN.        *
000700******************************************************************
000800 01  CAPPLAN-PARM-REC.
000900     05  CP-TARGET-SERVICE           PIC X(12).
001000     05  CP-GROWTH-RATE              PIC 9(01)V9(04).
001100     05  CP-HORIZON-DAYS             PIC 9(03).
001200     05  FILLER                      PIC X(10).
