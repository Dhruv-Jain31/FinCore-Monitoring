000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GROWCALC.
000400 AUTHOR. T. OKONKWO.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 05/02/91.
000700 DATE-COMPILED. 05/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.
001200*
001300*          CALLED BY CAPPLAN TO TURN A MONTHLY GROWTH RATE AND A
001400*          HORIZON IN DAYS INTO A SINGLE COMPOUND GROWTH FACTOR.
001500*          THE MATH DIVISION HAS NO FRACTIONAL-EXPONENT SUPPORT
001600*          ON THIS COMPILER, SO THE FACTOR IS BUILT UP BY REPEATED
001700*          MULTIPLICATION OVER THE WHOLE NUMBER OF 30-DAY PERIODS
001800*          IN THE HORIZON, THEN THE LEFTOVER DAYS ARE APPLIED AS A
001900*          STRAIGHT-LINE SHARE OF ONE PERIOD'S GROWTH RATE.  THIS
002000*          IS AN APPROXIMATION FOR THE PARTIAL PERIOD ONLY - THE
002100*          WHOLE-PERIOD PART IS EXACT COMPOUND GROWTH.
002200*
002300******************************************************************
002400* CHANGE LOG.
002500* 05/02/91  TO   INITIAL VERSION - REPEATED-MULTIPLICATION
002600*                GROWTH FACTOR FOR CAPACITY PLANNING.
002700* 05/02/91  TO   ADDED THE 6-DECIMAL INTERMEDIATE WORK FIELD
002800*                AFTER THE FIRST TEST RUN DRIFTED IN THE FOURTH
002900*                DECIMAL PLACE WITH ONLY 4 DECIMALS OF WORK
003000*                PRECISION.
003100* 10/11/92  TO   CAPPED GC-HORIZON-DAYS AT 365 - CAPACITY
003200*                PLANNING DOES NOT PROJECT PAST ONE YEAR.
003300* 07/25/94  RD   DOCUMENTED THE PARTIAL-PERIOD STRAIGHT-LINE
003400*                APPROXIMATION IN THE REMARKS ABOVE AFTER A
003500*                REVIEWER ASKED WHY IT WASN'T A TRUE ROOT
003600*                EXTRACTION - AGREED THE 4-DECIMAL CONTRACT
003700*                DOES NOT NEED ONE.
003800* 03/02/96  KP   RENAMED WS-PERIOD-FACTOR TO WS-WHOLE-FACTOR TO
003900*                MATCH THE VARIABLE NAMING IN THE CAPPLAN COPY
004000*                OF THIS SAME FORMULA.
004100* 12/03/98  MF   YEAR 2000 REVIEW - NO DATE ARITHMETIC IN THIS
004200*                PROGRAM OTHER THAN THE COPIED RUNDATE WORK
004300*                AREA.  NO CHANGE REQUIRED.
004400* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
004500*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
004600* 09/19/00  KP   ADDED THE ZERO-HORIZON SHORT CIRCUIT - CAPPLAN
004700*                WAS CALLING THIS WITH GC-HORIZON-DAYS OF ZERO
004800*                ON A BAD PARAMETER CARD AND GETTING A DIVIDE
004900*                EXCEPTION IN 100-CALC-WHOLE-PERIODS.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800 INPUT-OUTPUT SECTION.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400 COPY RUNDATE.
006500
006600 01  WS-CALC-FIELDS.
006700     05  WS-WHOLE-PERIODS            PIC 9(03) COMP VALUE ZERO.
006800     05  WS-REMAINDER-DAYS           PIC 9(03) COMP VALUE ZERO.
006900     05  WS-REMAINDER-FRACTION       PIC 9(01)V9(06) COMP-3
007000                                      VALUE ZERO.
007100     05  WS-WHOLE-FACTOR             PIC 9(05)V9(06) COMP-3       KP030296
007200                                      VALUE ZERO.
007300     05  WS-PARTIAL-GROWTH           PIC 9(01)V9(06) COMP-3
007400                                      VALUE ZERO.
007500     05  WS-PERIOD-COUNTER           PIC 9(03) COMP VALUE ZERO.
007600     05  FILLER                      PIC X(05).
007700
007800* EDITED VIEW OF THE ACCUMULATED FACTOR USED ONLY BY THE TRACE
007900* DISPLAY IN 900-TRACE-DISPLAY.
008000 01  WS-CALC-FIELDS-EDIT REDEFINES WS-CALC-FIELDS.
008100     05  WS-WHOLE-PERIODS-E          PIC 999.
008200     05  WS-REMAINDER-DAYS-E         PIC 999.
008300     05  WS-REMAINDER-FRACTION-E     PIC 9.999999.
008400     05  WS-WHOLE-FACTOR-E           PIC 99999.999999.
008500     05  WS-PARTIAL-GROWTH-E         PIC 9.999999.
008600     05  WS-PERIOD-COUNTER-E         PIC 999.
008700     05  FILLER                      PIC X(05).
008800
008900* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED WORK FIELDS, USED
009000* BY THE HEX-DUMP TRACE UTILITY WHEN A FACTOR LOOKS SUSPECT.
009100 01  WS-CALC-FIELDS-CHECK REDEFINES WS-CALC-FIELDS.
009200     05  WS-WHOLE-PERIODS-INT        PIC S9(04) COMP.
009300     05  WS-REMAINDER-DAYS-INT       PIC S9(04) COMP.
009400     05  WS-REMAINDER-FRACTION-INT   PIC S9(07) COMP-3.
009500     05  WS-WHOLE-FACTOR-INT         PIC S9(11) COMP-3.
009600     05  WS-PARTIAL-GROWTH-INT       PIC S9(07) COMP-3.
009700     05  WS-PERIOD-COUNTER-INT       PIC S9(04) COMP.
009800     05  FILLER                      PIC X(05).
009900
010000 01  WS-TRACE-SW                     PIC X(01) VALUE 'N'.
010100     88  TRACE-ON                        VALUE 'Y'.
010200
010300 LINKAGE SECTION.
010400 01  GC-CALC-REC.
010500     05  GC-GROWTH-RATE              PIC 9(01)V9(04).
010600     05  GC-HORIZON-DAYS             PIC 9(03).
010700     05  GC-GROWTH-FACTOR            PIC 9(05)V9(06).
010800     05  FILLER                      PIC X(05).
010900
011000* EDITED VIEW OF THE LINKAGE RECORD USED ONLY BY THE TRACE
011100* DISPLAY IN 900-TRACE-DISPLAY - NEVER MOVED INTO.
011200 01  GC-CALC-REC-EDIT REDEFINES GC-CALC-REC.
011300     05  GC-GROWTH-RATE-E            PIC 9.9999.
011400     05  GC-HORIZON-DAYS-E           PIC 999.
011500     05  GC-GROWTH-FACTOR-E          PIC 99999.999999.
011600     05  FILLER                      PIC X(05).
011700
011800 01  GC-RETURN-CODE                  PIC S9(4) COMP.
011900
012000 PROCEDURE DIVISION USING GC-CALC-REC, GC-RETURN-CODE.
012100 000-MAINLINE.
012200     MOVE ZERO TO GC-RETURN-CODE.
012300     IF GC-HORIZON-DAYS = ZERO                                    KP091900
012400         MOVE 1.000000 TO GC-GROWTH-FACTOR
012500         GO TO 000-EXIT.
012600     IF GC-HORIZON-DAYS > 365                                    TO101192
012700         MOVE 365 TO GC-HORIZON-DAYS.
012800     PERFORM 100-CALC-WHOLE-PERIODS THRU 100-EXIT.
012900     PERFORM 200-CALC-WHOLE-FACTOR THRU 200-EXIT.
013000     PERFORM 300-CALC-PARTIAL-GROWTH THRU 300-EXIT.
013100     PERFORM 400-CALC-FINAL-FACTOR THRU 400-EXIT.
013200     IF TRACE-ON
013300         PERFORM 900-TRACE-DISPLAY THRU 900-EXIT.
013400 000-EXIT.
013500     GOBACK.
013600
013700* WHOLE-PERIODS = HORIZON-DAYS / 30, TRUNCATED.  REMAINDER-DAYS
013800* IS WHAT IS LEFT OVER, EXPRESSED AS A FRACTION OF ONE PERIOD.
013900 100-CALC-WHOLE-PERIODS.
014000     DIVIDE GC-HORIZON-DAYS BY 30
014100         GIVING WS-WHOLE-PERIODS
014200         REMAINDER WS-REMAINDER-DAYS.
014300     COMPUTE WS-REMAINDER-FRACTION ROUNDED =
014400         WS-REMAINDER-DAYS / 30.
014500 100-EXIT.
014600     EXIT.
014700
014800* BUILD THE WHOLE-PERIOD FACTOR BY REPEATED MULTIPLICATION -
014900* (1 + G) TIMES ITSELF ONCE PER WHOLE 30-DAY PERIOD, CARRYING
015000* 6 DECIMALS THROUGH EVERY INTERMEDIATE STEP.
015100 200-CALC-WHOLE-FACTOR.
015200     MOVE 1.000000 TO WS-WHOLE-FACTOR.
015300     IF WS-WHOLE-PERIODS = ZERO
015400         GO TO 200-EXIT.
015500     PERFORM 250-MULTIPLY-ONE-PERIOD THRU 250-EXIT
015600         VARYING WS-PERIOD-COUNTER FROM 1 BY 1
015700         UNTIL WS-PERIOD-COUNTER > WS-WHOLE-PERIODS.
015800 200-EXIT.
015900     EXIT.
016000
016100 250-MULTIPLY-ONE-PERIOD.
016200     COMPUTE WS-WHOLE-FACTOR ROUNDED =
016300         WS-WHOLE-FACTOR * (1 + GC-GROWTH-RATE).
016400 250-EXIT.
016500     EXIT.
016600
016700* STRAIGHT-LINE SHARE OF ONE PERIOD'S GROWTH RATE FOR THE
016800* LEFTOVER DAYS - SEE THE REMARKS ABOVE FOR WHY THIS IS AN
016900* APPROXIMATION AND NOT A TRUE FRACTIONAL-PERIOD COMPOUND.
017000 300-CALC-PARTIAL-GROWTH.
017100     COMPUTE WS-PARTIAL-GROWTH ROUNDED =
017200         GC-GROWTH-RATE * WS-REMAINDER-FRACTION.
017300 300-EXIT.
017400     EXIT.
017500
017600 400-CALC-FINAL-FACTOR.
017700     COMPUTE GC-GROWTH-FACTOR ROUNDED =
017800         WS-WHOLE-FACTOR * (1 + WS-PARTIAL-GROWTH).
017900 400-EXIT.
018000     EXIT.
018100
018200 900-TRACE-DISPLAY.
018300     DISPLAY 'GROWCALC TRACE - WHOLE PERIODS ' WS-WHOLE-PERIODS-E.
018400     DISPLAY 'GROWCALC TRACE - WHOLE FACTOR  ' WS-WHOLE-FACTOR-E.
018500 900-EXIT.
018600     EXIT.
