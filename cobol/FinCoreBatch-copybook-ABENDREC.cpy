000100******************************************************************
000200* ABENDREC  -  COMMON DIAGNOSTIC / BALANCE-BREAK PRINT RECORD     *
000300*                                                                 *
000400* WRITTEN TO SYSOUT WHENEVER A RUN HITS AN OUT-OF-BALANCE OR      *
000500* OTHER ABEND CONDITION.  CARRIES THE PARAGRAPH THAT DETECTED     *
000600* THE PROBLEM SO THE OPERATOR CAN POINT THE ON-CALL PROGRAMMER    *
000700* AT THE RIGHT SPOT WITHOUT A DUMP.                               *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                      PIC X(11) VALUE '*** ABEND '.
001100     05  ABEND-PARA-NAME             PIC X(20).
001200     05  FILLER                      PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON                PIC X(40).
001400     05  FILLER                      PIC X(02) VALUE SPACES.
001500     05  ABEND-ACTUAL-VAL            PIC 9(09).
001600     05  FILLER                      PIC X(02) VALUE SPACES.
001700     05  ABEND-EXPECTED-VAL          PIC 9(09).
001800     05  FILLER                      PIC X(28) VALUE SPACES.
001900
002000 01  PARA-NAME                       PIC X(20) VALUE SPACES.
002100 01  RETURN-CODE                     PIC S9(4) COMP VALUE ZERO.
