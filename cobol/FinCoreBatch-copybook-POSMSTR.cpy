000100******************************************************************
000200* POSMSTR  -  PORTFOLIO POSITION MASTER RECORD                   *
000300*                                                                 *
000400* ONE OCCURRENCE PER (USER, SYMBOL) HOLDING.  FILE IS LINE        *
000500* SEQUENTIAL, SORTED BY POS-USER-ID THEN POS-SYMBOL - THAT ORDER  *
000600* IS THE CONTROL-BREAK KEY FOR PORTVAL AND THE SEARCH KEY FOR     *
000700* TRDPOST'S IN-MEMORY POSITION TABLE.                             *
000800******************************************************************
000900 01  POS-MASTER-REC.
001000     05  POS-USER-ID                 PIC X(10).
001100     05  POS-SYMBOL                  PIC X(06).
001200     05  POS-QUANTITY                PIC 9(07).
001300     05  POS-AVG-PRICE               PIC 9(07)V99.
001400     05  FILLER                      PIC X(04) VALUE SPACES.
