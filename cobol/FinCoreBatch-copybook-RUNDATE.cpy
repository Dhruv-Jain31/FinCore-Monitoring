000100******************************************************************
000200* RUNDATE  -  COMMON RUN-DATE WORK AREA                          *
000300*                                                                 *
000400* COPIED INTO EVERY FINCORE BATCH PROGRAM SO THE NIGHTLY RUN      *
000500* DATE STAMPS REPORT HEADINGS AND JOURNAL TRAILERS THE SAME WAY   *
000600* NO MATTER WHICH PROGRAM IN THE SUITE PRINTS THEM.               *
000700******************************************************************
000800 01  WS-RUN-DATE-AREA.
000900     05  WS-RUN-DATE                 PIC 9(6).
001000     05  FILLER                      PIC X(04) VALUE SPACES.
001100 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-AREA.
001200     05  WS-RUN-YY                   PIC 9(2).
001300     05  WS-RUN-MM                   PIC 9(2).
001400     05  WS-RUN-DD                   PIC 9(2).
001500     05  FILLER                      PIC X(04).
