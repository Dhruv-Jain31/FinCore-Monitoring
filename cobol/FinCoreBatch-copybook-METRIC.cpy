000100******************************************************************
000200* METRIC  -  OPERATIONAL METRIC SAMPLE RECORD                    *
000300*                                                                 *
000400* ARRIVAL ORDER.  ONE SAMPLE PER SERVICE/CATEGORY OBSERVATION.    *
000500* SYSHLTH ACCUMULATES ERROR/LATENCY/CPU SAMPLES ACROSS ALL        *
000600* SERVICES; CAPPLAN ACCUMULATES CPU/MEMORY/CONN/REQS SAMPLES FOR  *
000700* A SINGLE TARGET SERVICE SUPPLIED AT RUN TIME.                   *
000800******************************************************************
000900 01  METRIC-SAMPLE-REC.
001000     05  MET-SERVICE                 PIC X(12).
001100     05  MET-CATEGORY                PIC X(08).
001200         88  MET-CATEGORY-ERROR          VALUE 'ERROR'.
001300         88  MET-CATEGORY-LATENCY        VALUE 'LATENCY'.
001400         88  MET-CATEGORY-CPU            VALUE 'CPU'.
001500         88  MET-CATEGORY-MEMORY         VALUE 'MEMORY'.
001600         88  MET-CATEGORY-CONN           VALUE 'CONN'.
001700         88  MET-CATEGORY-REQS           VALUE 'REQS'.
001800     05  MET-VALUE                   PIC 9(07)V9999.
001900     05  FILLER                      PIC X(04) VALUE SPACES.
