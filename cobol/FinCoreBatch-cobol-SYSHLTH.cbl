000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SYSHLTH.
000400 AUTHOR. T. OKONKWO.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 09/04/91.
000700 DATE-COMPILED. 09/04/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          ACCUMULATES ONE DAY'S ERROR-RATE, LATENCY AND CPU
001400*          METRIC SAMPLES ACROSS ALL SERVICES AND SCORES EACH
001500*          CATEGORY 0 TO 1.  THE OVERALL HEALTH SCORE IS THE
001600*          MEAN OF WHICHEVER CATEGORIES ACTUALLY HAD SAMPLES -
001700*          A DAY WITH NO CPU SAMPLES STILL SCORES ON ERROR AND
001800*          LATENCY ALONE.  MEMORY/CONNECTION/REQUEST SAMPLES ON
001900*          THE SAME FILE ARE IGNORED HERE - THOSE FEED CAPPLAN,
002000*          NOT THIS REPORT.
002100*
002200         INPUT FILE               -   FCB011.METRICS
002300
002400         OUTPUT REPORT            -   FCB011.HLTHRPT
002500
002600         DUMP FILE                -   SYSOUT
002700
002800******************************************************************
002900* CHANGE LOG.
003000* 09/04/91  TO   INITIAL VERSION - ERROR/LATENCY/CPU CATEGORY
003100*                SCORING AND THE OVERALL HEALTH SCORE.
003200* 09/04/91  TO   FLOORED EACH CATEGORY SCORE AT ZERO - A BAD
003300*                DAY'S ERROR RATE WAS DRIVING THE SCORE NEGATIVE
003400*                AND THAT DRAGGED THE OVERALL MEAN BELOW ZERO.
003500* 01/15/93  RD   ADDED THE CONFIDENCE FIGURE (CATEGORIES SCORED
003600*                DIVIDED BY FIVE) PER THE ANALYTICS DESK'S
003700*                STANDARD CONFIDENCE CONVENTION.
003800* 06/02/94  RD   0.5000 DEFAULT OVERALL SCORE WHEN NO CATEGORY
003900*                HAD ANY SAMPLES - PREVIOUSLY A DIVIDE EXCEPTION
004000*                ON AN EMPTY METRIC FILE.
004100* 10/21/95  KP   NO FUNCTIONAL CHANGE - RECOMPILED FOR THE NEW
004200*                BATCH LPAR COMPILER OPTIONS.
004300* 12/07/98  MF   YEAR 2000 REVIEW - RUN-DATE PRINTED ON THE
004400*                REPORT HEADING IS FOR DISPLAY ONLY.  NO CHANGE
004500*                REQUIRED.
004600* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
004700*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
004800* 11/14/00  KP   CORRECTED THE LATENCY THRESHOLD COMPARE - IT
004900*                WAS COMPARING THE SCORE INSTEAD OF THE RAW
005000*                AVERAGE LATENCY AGAINST 500.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT METRIC-FILE
006700     ASSIGN TO UT-S-METRICS
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS MFCODE.
007000
007100     SELECT HLTHRPT
007200     ASSIGN TO UT-S-HLTHRPT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS RFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(132).
008500
008600 FD  METRIC-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 31 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS METRIC-IN-REC.
009200 01  METRIC-IN-REC  PIC X(31).
009300
009400 FD  HLTHRPT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 132 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RPT-REC.
010000 01  RPT-REC  PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  MFCODE                  PIC X(2).
010600         88  NO-MORE-METRICS VALUE '10'.
010700     05  RFCODE                  PIC X(2).
010800     05  FILLER                  PIC X(02).
010900
011000 COPY RUNDATE.
011100
011200 COPY METRIC.
011300
011400 01  WS-CATEGORY-TOTALS.
011500     05  WS-ERROR-SUM                PIC S9(07)V9999 COMP-3
011600                                      VALUE ZERO.
011700     05  WS-ERROR-COUNT              PIC S9(7) COMP VALUE ZERO.
011800     05  WS-LATENCY-SUM              PIC S9(07)V9999 COMP-3
011900                                      VALUE ZERO.
012000     05  WS-LATENCY-COUNT            PIC S9(7) COMP VALUE ZERO.
012100     05  WS-CPU-SUM                  PIC S9(07)V9999 COMP-3
012200                                      VALUE ZERO.
012300     05  WS-CPU-COUNT                PIC S9(7) COMP VALUE ZERO.
012400     05  FILLER                      PIC X(05).
012500
012600* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED ACCUMULATOR FIELDS,
012700* USED BY THE HEX-DUMP TRACE UTILITY WHEN A DAY'S SCORE LOOKS
012800* SUSPECT.
012900 01  WS-CATEGORY-TOTALS-CHECK REDEFINES WS-CATEGORY-TOTALS.
013000     05  WS-ERROR-SUM-INT            PIC S9(11) COMP-3.
013100     05  FILLER                      PIC X(04).
013200     05  WS-LATENCY-SUM-INT          PIC S9(11) COMP-3.
013300     05  FILLER                      PIC X(04).
013400     05  WS-CPU-SUM-INT              PIC S9(11) COMP-3.
013500     05  FILLER                      PIC X(04).
013600     05  FILLER                      PIC X(05).
013700
013800 01  WS-SCORE-BLOCK.
013900     05  WS-ERROR-AVG                PIC S9(01)V9999 COMP-3
014000                                      VALUE ZERO.
014100     05  WS-ERROR-SCORE              PIC S9(01)V9999 COMP-3
014200                                      VALUE ZERO.
014300     05  WS-LATENCY-AVG              PIC S9(07)V9999 COMP-3
014400                                      VALUE ZERO.
014500     05  WS-LATENCY-SCORE            PIC S9(01)V9999 COMP-3
014600                                      VALUE ZERO.
014700     05  WS-CPU-AVG                  PIC S9(05)V9999 COMP-3
014800                                      VALUE ZERO.
014900     05  WS-CPU-SCORE                PIC S9(01)V9999 COMP-3
015000                                      VALUE ZERO.
015100     05  WS-SCORE-SUM                PIC S9(01)V9999 COMP-3
015200                                      VALUE ZERO.
015300     05  WS-SCORE-COUNT              PIC S9(1) COMP VALUE ZERO.   RD011593
015400     05  WS-OVERALL-SCORE            PIC S9(01)V9999 COMP-3
015500                                      VALUE ZERO.
015600     05  WS-CONFIDENCE               PIC S9(01)V9999 COMP-3
015700                                      VALUE ZERO.
015800     05  FILLER                      PIC X(05).
015900
016000* EDITED VIEW OF THE SCORE BLOCK USED ONLY BY THE TRACE DISPLAY
016100* WHEN A REVIEWER RERUNS THE JOB WITH A TRACE JCL OVERRIDE.
016200 01  WS-SCORE-BLOCK-EDIT REDEFINES WS-SCORE-BLOCK.
016300     05  WS-ERROR-AVG-E              PIC 9.9999.
016400     05  WS-ERROR-SCORE-E            PIC 9.9999.
016500     05  WS-LATENCY-AVG-E            PIC 9999999.9999.
016600     05  WS-LATENCY-SCORE-E          PIC 9.9999.
016700     05  WS-CPU-AVG-E                PIC 99999.9999.
016800     05  WS-CPU-SCORE-E              PIC 9.9999.
016900     05  WS-SCORE-SUM-E              PIC 9.9999.
017000     05  WS-SCORE-COUNT-E            PIC 9.
017100     05  WS-OVERALL-SCORE-E          PIC 9.9999.
017200     05  WS-CONFIDENCE-E             PIC 9.9999.
017300     05  FILLER                      PIC X(05).
017400
017500* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED SCORE BLOCK, USED
017600* ONLY BY THE HEX-DUMP TRACE UTILITY.
017700 01  WS-SCORE-BLOCK-CHECK REDEFINES WS-SCORE-BLOCK.
017800     05  WS-ERROR-AVG-INT            PIC S9(05) COMP-3.
017900     05  WS-ERROR-SCORE-INT          PIC S9(05) COMP-3.
018000     05  WS-LATENCY-AVG-INT          PIC S9(11) COMP-3.
018100     05  WS-LATENCY-SCORE-INT        PIC S9(05) COMP-3.
018200     05  WS-CPU-AVG-INT              PIC S9(09) COMP-3.
018300     05  WS-CPU-SCORE-INT            PIC S9(05) COMP-3.
018400     05  WS-SCORE-SUM-INT            PIC S9(05) COMP-3.
018500     05  WS-SCORE-COUNT-INT          PIC S9(01) COMP-3.
018600     05  WS-OVERALL-SCORE-INT        PIC S9(05) COMP-3.
018700     05  WS-CONFIDENCE-INT           PIC S9(05) COMP-3.
018800     05  FILLER                      PIC X(05).
018900
019000 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
019100
019200 01  WS-HDR-LINE-1.
019300     05  FILLER                  PIC X(20) VALUE SPACES.
019400     05  FILLER                  PIC X(35) VALUE
019500         'FINCORE SYSTEM HEALTH REPORT'.
019600     05  FILLER                  PIC X(17) VALUE SPACES.
019700     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
019800     05  HDR-RUN-DATE            PIC 99/99/99.
019900     05  FILLER                  PIC X(10) VALUE SPACES.
020000     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
020100     05  HDR-PAGE-NBR            PIC ZZ9.
020200     05  FILLER                  PIC X(20) VALUE SPACES.
020300
020400 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
020500
020600 01  WS-CATEGORY-LINE.
020700     05  FILLER                  PIC X(05) VALUE SPACES.
020800     05  CAT-NAME-O              PIC X(10).
020900     05  FILLER                  PIC X(03) VALUE SPACES.
021000     05  FILLER                  PIC X(10) VALUE 'AVERAGE - '.
021100     05  CAT-AVG-O               PIC ZZZZZ9.9999.
021200     05  FILLER                  PIC X(03) VALUE SPACES.
021300     05  FILLER                  PIC X(08) VALUE 'SCORE - '.
021400     05  CAT-SCORE-O             PIC 9.9999.
021500     05  FILLER                  PIC X(76) VALUE SPACES.
021600
021700 01  WS-ISSUE-LINE.
021800     05  FILLER                  PIC X(05) VALUE SPACES.
021900     05  FILLER                  PIC X(09) VALUE 'ISSUE - '.
022000     05  ISS-NAME-O              PIC X(16).
022100     05  FILLER                  PIC X(03) VALUE SPACES.
022200     05  FILLER                  PIC X(11) VALUE 'SEVERITY - '.
022300     05  ISS-SEVERITY-O          PIC X(06).
022400     05  FILLER                  PIC X(82) VALUE SPACES.
022500
022600 01  WS-RECOMMEND-LINE.
022700     05  FILLER                  PIC X(05) VALUE SPACES.
022800     05  FILLER                  PIC X(15) VALUE
022900         'RECOMMEND - '.
023000     05  REC-TEXT-O              PIC X(60).
023100     05  FILLER                  PIC X(52) VALUE SPACES.
023200
023300 01  WS-OVERALL-LINE.
023400     05  FILLER                  PIC X(05) VALUE SPACES.
023500     05  FILLER                  PIC X(17) VALUE
023600         'OVERALL HEALTH - '.
023700     05  OVR-SCORE-O             PIC 9.9999.
023800     05  FILLER                  PIC X(05) VALUE SPACES.
023900     05  FILLER                  PIC X(13) VALUE
024000         'CONFIDENCE - '.
024100     05  OVR-CONF-O              PIC 9.9999.
024200     05  FILLER                  PIC X(80) VALUE SPACES.
024300
024400 COPY ABENDREC.
024500
024600 PROCEDURE DIVISION.
024700 000-MAINLINE.
024800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024900     PERFORM 100-MAINLINE THRU 100-EXIT
025000         UNTIL NO-MORE-METRICS.
025100     PERFORM 500-SCORE-CATEGORY THRU 500-EXIT.
025200     PERFORM 600-OVERALL THRU 600-EXIT.
025300     PERFORM 900-CLEANUP THRU 900-EXIT.
025400     MOVE ZERO TO RETURN-CODE.
025500     GOBACK.
025600
025700 800-OPEN-FILES.
025800     MOVE "800-OPEN-FILES" TO PARA-NAME.
025900     ACCEPT WS-RUN-DATE FROM DATE.
026000     OPEN INPUT METRIC-FILE.
026100     OPEN OUTPUT HLTHRPT, SYSOUT.
026200     PERFORM 700-PAGE-BREAK THRU 700-EXIT.
026300     DISPLAY '******** BEGIN JOB SYSHLTH ********'.
026400 800-EXIT.
026500     EXIT.
026600
026700 100-MAINLINE.
026800     MOVE "100-MAINLINE" TO PARA-NAME.
026900     READ METRIC-FILE INTO METRIC-SAMPLE-REC
027000         AT END
027100             MOVE '10' TO MFCODE
027200             GO TO 100-EXIT
027300     END-READ.
027400     EVALUATE TRUE
027500         WHEN MET-CATEGORY-ERROR
027600             ADD MET-VALUE TO WS-ERROR-SUM
027700             ADD 1 TO WS-ERROR-COUNT
027800         WHEN MET-CATEGORY-LATENCY
027900             ADD MET-VALUE TO WS-LATENCY-SUM
028000             ADD 1 TO WS-LATENCY-COUNT
028100         WHEN MET-CATEGORY-CPU
028200             ADD MET-VALUE TO WS-CPU-SUM
028300             ADD 1 TO WS-CPU-COUNT
028400         WHEN OTHER
028500             CONTINUE
028600     END-EVALUATE.
028700 100-EXIT.
028800     EXIT.
028900
029000* SCORES EACH OF THE THREE CATEGORIES THAT HAD SAMPLES, FLOORED
029100* AT ZERO, AND PRINTS ITS DETAIL LINE PLUS ANY THRESHOLD ISSUE
029200* AND RECOMMENDATION.
029300 500-SCORE-CATEGORY.
029400     MOVE "500-SCORE-CATEGORY" TO PARA-NAME.
029500     IF WS-ERROR-COUNT > ZERO
029600         COMPUTE WS-ERROR-AVG ROUNDED =
029700             WS-ERROR-SUM / WS-ERROR-COUNT
029800         COMPUTE WS-ERROR-SCORE ROUNDED =
029900             1 - (WS-ERROR-AVG * 10)
030000         IF WS-ERROR-SCORE < ZERO                                 TO090491
030100             MOVE ZERO TO WS-ERROR-SCORE
030200         END-IF
030300         ADD WS-ERROR-SCORE TO WS-SCORE-SUM
030400         ADD 1 TO WS-SCORE-COUNT
030500         MOVE 'ERROR     ' TO CAT-NAME-O
030600         MOVE WS-ERROR-AVG TO CAT-AVG-O
030700         MOVE WS-ERROR-SCORE TO CAT-SCORE-O
030800         WRITE RPT-REC FROM WS-CATEGORY-LINE
030900         IF WS-ERROR-AVG > .0500
031000             MOVE 'HIGH-ERROR-RATE ' TO ISS-NAME-O
031100             MOVE 'HIGH  ' TO ISS-SEVERITY-O
031200             WRITE RPT-REC FROM WS-ISSUE-LINE
031300             MOVE
031400               'INVESTIGATE ERROR LOGS AND RECENT DEPLOYMENTS'
031500               TO REC-TEXT-O
031600             WRITE RPT-REC FROM WS-RECOMMEND-LINE
031700         END-IF
031800     END-IF.
031900
032000     IF WS-LATENCY-COUNT > ZERO
032100         COMPUTE WS-LATENCY-AVG ROUNDED =
032200             WS-LATENCY-SUM / WS-LATENCY-COUNT
032300         COMPUTE WS-LATENCY-SCORE ROUNDED =
032400             1 - (WS-LATENCY-AVG / 1000)
032500         IF WS-LATENCY-SCORE < ZERO
032600             MOVE ZERO TO WS-LATENCY-SCORE
032700         END-IF
032800         ADD WS-LATENCY-SCORE TO WS-SCORE-SUM
032900         ADD 1 TO WS-SCORE-COUNT
033000         MOVE 'LATENCY   ' TO CAT-NAME-O
033100         MOVE WS-LATENCY-AVG TO CAT-AVG-O
033200         MOVE WS-LATENCY-SCORE TO CAT-SCORE-O
033300         WRITE RPT-REC FROM WS-CATEGORY-LINE
033400         IF WS-LATENCY-AVG > 500.0000                             KP111400
033500             MOVE 'HIGH-LATENCY    ' TO ISS-NAME-O
033600             MOVE 'MEDIUM' TO ISS-SEVERITY-O
033700             WRITE RPT-REC FROM WS-ISSUE-LINE
033800             MOVE
033900               'SCALE SERVICES OR OPTIMIZE DATABASE QUERIES'
034000               TO REC-TEXT-O
034100             WRITE RPT-REC FROM WS-RECOMMEND-LINE
034200         END-IF
034300     END-IF.
034400
034500     IF WS-CPU-COUNT > ZERO
034600         COMPUTE WS-CPU-AVG ROUNDED =
034700             WS-CPU-SUM / WS-CPU-COUNT
034800         COMPUTE WS-CPU-SCORE ROUNDED =
034900             1 - (WS-CPU-AVG / 100)
035000         IF WS-CPU-SCORE < ZERO
035100             MOVE ZERO TO WS-CPU-SCORE
035200         END-IF
035300         ADD WS-CPU-SCORE TO WS-SCORE-SUM
035400         ADD 1 TO WS-SCORE-COUNT
035500         MOVE 'CPU       ' TO CAT-NAME-O
035600         MOVE WS-CPU-AVG TO CAT-AVG-O
035700         MOVE WS-CPU-SCORE TO CAT-SCORE-O
035800         WRITE RPT-REC FROM WS-CATEGORY-LINE
035900         IF WS-CPU-AVG > 70.0000
036000             MOVE 'HIGH-CPU-USAGE  ' TO ISS-NAME-O
036100             MOVE 'HIGH  ' TO ISS-SEVERITY-O
036200             WRITE RPT-REC FROM WS-ISSUE-LINE
036300             MOVE
036400              'SCALE HORIZONTALLY OR OPTIMIZE CPU-INTENSIVE OPS'
036500               TO REC-TEXT-O
036600             WRITE RPT-REC FROM WS-RECOMMEND-LINE
036700         END-IF
036800     END-IF.
036900 500-EXIT.
037000     EXIT.
037100
037200* OVERALL = MEAN OF THE SCORED CATEGORIES, 0.5000 IF NONE HAD
037300* SAMPLES.  CONFIDENCE = SCORED-CATEGORY-COUNT / 5, CAPPED AT 1.
037400 600-OVERALL.
037500     MOVE "600-OVERALL" TO PARA-NAME.
037600     IF WS-SCORE-COUNT > ZERO
037700         COMPUTE WS-OVERALL-SCORE ROUNDED =
037800             WS-SCORE-SUM / WS-SCORE-COUNT
037900     ELSE
038000         MOVE .5000 TO WS-OVERALL-SCORE
038100     END-IF.
038200     COMPUTE WS-CONFIDENCE ROUNDED = WS-SCORE-COUNT / 5.
038300     IF WS-CONFIDENCE > 1
038400         MOVE 1.0000 TO WS-CONFIDENCE
038500     END-IF.
038600 600-EXIT.
038700     EXIT.
038800
038900 700-PAGE-BREAK.
039000     ADD 1 TO WS-PAGE-COUNT.
039100     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
039200     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
039300     IF WS-PAGE-COUNT > 1
039400         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
039500     ELSE
039600         WRITE RPT-REC FROM WS-BLANK-LINE.
039700     WRITE RPT-REC FROM WS-HDR-LINE-1.
039800     WRITE RPT-REC FROM WS-BLANK-LINE.
039900 700-EXIT.
040000     EXIT.
040100
040200 900-CLEANUP.
040300     MOVE "900-CLEANUP" TO PARA-NAME.
040400     WRITE RPT-REC FROM WS-BLANK-LINE.
040500     MOVE WS-OVERALL-SCORE TO OVR-SCORE-O.
040600     MOVE WS-CONFIDENCE    TO OVR-CONF-O.
040700     WRITE RPT-REC FROM WS-OVERALL-LINE.
040800     MOVE SPACES TO RPT-REC.
040900     EVALUATE TRUE
041000         WHEN WS-OVERALL-SCORE < .7000
041100             STRING 'SYSTEM HEALTH DEGRADING - IMMEDIATE '
041200                    'INTERVENTION' DELIMITED BY SIZE
041300                    INTO RPT-REC
041400         WHEN WS-OVERALL-SCORE < .8000
041500             STRING 'MONITOR SYSTEM CLOSELY - POTENTIAL '
041600                    'ISSUES' DELIMITED BY SIZE
041700                    INTO RPT-REC
041800         WHEN OTHER
041900             STRING 'SYSTEM HEALTHY - MAINTAIN MONITORING'
042000                    DELIMITED BY SIZE
042100                    INTO RPT-REC
042200     END-EVALUATE.
042300     WRITE RPT-REC.
042400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
042500     DISPLAY '******** NORMAL END OF JOB SYSHLTH ********'.
042600 900-EXIT.
042700     EXIT.
042800
042900 990-CLOSE-FILES.
043000     MOVE "990-CLOSE-FILES" TO PARA-NAME.
043100     CLOSE METRIC-FILE, HLTHRPT, SYSOUT.
043200 990-EXIT.
043300     EXIT.
043400
043500 1000-ABEND-RTN.
043600     WRITE SYSOUT-REC FROM ABEND-REC.
043700     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
043800     DISPLAY '*** ABNORMAL END OF JOB - SYSHLTH ***' UPON
043900         CONSOLE.
044000     MOVE +16 TO RETURN-CODE.
044100     GOBACK.
