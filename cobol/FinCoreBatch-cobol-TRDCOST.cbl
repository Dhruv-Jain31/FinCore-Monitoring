000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRDCOST.
000400 AUTHOR. R. DELACROIX.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.
001200*
001300*          CALLED BY TRDPOST TO RECOMPUTE A POSITION'S WEIGHTED-
001400*          AVERAGE COST WHEN A BUY TRADE IS POSTED.  ISOLATED
001500*          HERE THE SAME WAY THE OLD BILLING-COST ROUTINE WAS
001600*          ISOLATED FROM THE SEARCH PROGRAMS - ONE FORMULA, ONE
001700*          PLACE TO FIX IT.
001800*
001900******************************************************************
002000* CHANGE LOG.
002100* 03/14/89  RD   INITIAL VERSION - WEIGHTED-AVERAGE-COST CALC.
002200* 09/22/89  RD   ROUNDED THE NEW-AVG-PRICE COMPUTE PER AUDIT
002300*                FINDING - PRIOR VERSION TRUNCATED THE PENNIES.
002400* 04/03/90  TO   ADDED THE EDITED LINKAGE REDEFINES SO THE
002500*                TRACE DISPLAY CAN SHOW THE RECORD WITHOUT
002600*                A SEPARATE UNSTRING.
002700* 11/18/91  TO   GUARDED AGAINST A ZERO NEW-QUANTITY DIVIDE -
002800*                SHOULD NEVER HAPPEN ON A BUY BUT TRDPOST HAD
002900*                A BAD TEST DECK THAT GOT ONE THROUGH.
003000* 06/09/93  TO   TIGHTENED COMP-3 FIELD WIDTHS TO MATCH THE
003100*                POSITION MASTER COPYBOOK AFTER THE POSMSTR
003200*                REDESIGN.
003300* 02/27/95  RD   PACKED-FIELD TRACE VIEW ADDED FOR THE HEX
003400*                DUMP UTILITY - SEE WS-TOTAL-AMOUNT-DISPLAY.
003500* 08/14/96  KP   NO FUNCTIONAL CHANGE - RECOMPILED UNDER THE
003600*                NEW COMPILER OPTIONS SET FOR THE BATCH LPAR.
003700* 12/01/98  MF   YEAR 2000 REVIEW - THIS PROGRAM HAS NO DATE
003800*                FIELDS OF ITS OWN OTHER THAN THE COPIED
003900*                RUNDATE WORK AREA, WHICH IS CENTURY-BLIND BY
004000*                DESIGN.  NO CHANGE REQUIRED, LOGGED PER THE
004100*                Y2K PROJECT SIGN-OFF SHEET.
004200* 03/30/99  MF   Y2K SIGN-OFF - RETESTED WITH A 00/01/02
004300*                RUNDATE, NO IMPACT CONFIRMED.
004400* 05/17/01  KP   CORRECTED COMMENT ABOVE 300-CALC-NEW-QUANTITY -
004500*                IT REFERENCED THE WRONG PARAGRAPH NUMBER.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 COPY RUNDATE.
006100
006200 01  WS-CALC-FIELDS.
006300     05  WS-TOTAL-AMOUNT             PIC S9(9)V99 COMP-3
006400                                      VALUE ZERO.
006500     05  WS-WEIGHTED-COST            PIC S9(11)V99 COMP-3
006600                                      VALUE ZERO.
006700     05  WS-TRACE-SW                 PIC X(01) VALUE 'N'.
006800         88  TRACE-ON                    VALUE 'Y'.
006900     05  FILLER                      PIC X(05).
007000
007100* ALTERNATE INTEGER VIEW OF THE PACKED TOTAL-AMOUNT FIELD, USED
007200* BY THE HEX-DUMP TRACE ROUTINE WHEN TRACE-SW IS ON - SAME
007300* STORAGE, READ AS AN UNSCALED VALUE FOR THE DUMP UTILITY.
007400 01  WS-TOTAL-AMOUNT-DISPLAY REDEFINES WS-CALC-FIELDS.
007500     05  WS-TOTAL-AMOUNT-D           PIC S9(11) COMP-3.
007600     05  FILLER                      PIC X(08).
007700     05  FILLER                      PIC X(05).
007800
007900 LINKAGE SECTION.
008000 01  TC-CALC-REC.
008100     05  TC-OLD-QUANTITY             PIC 9(07).
008200     05  TC-OLD-AVG-PRICE            PIC 9(07)V99.
008300     05  TC-TRD-QUANTITY             PIC 9(07).
008400     05  TC-EXEC-PRICE               PIC 9(07)V99.
008500     05  TC-NEW-QUANTITY             PIC 9(07).
008600     05  TC-NEW-AVG-PRICE            PIC 9(07)V99.
008700     05  FILLER                      PIC X(05).
008800
008900* EDITED VIEW OF THE LINKAGE RECORD USED ONLY BY THE TRACE
009000* DISPLAY IN 900-TRACE-DISPLAY - NEVER MOVED INTO.
009100 01  TC-CALC-REC-EDIT REDEFINES TC-CALC-REC.
009200     05  TC-OLD-QUANTITY-E           PIC Z(6)9.
009300     05  TC-OLD-AVG-PRICE-E          PIC Z(6)9.99.
009400     05  TC-TRD-QUANTITY-E           PIC Z(6)9.
009500     05  TC-EXEC-PRICE-E             PIC Z(6)9.99.
009600     05  TC-NEW-QUANTITY-E           PIC Z(6)9.
009700     05  TC-NEW-AVG-PRICE-E          PIC Z(6)9.99.
009800     05  FILLER                      PIC X(05).
009900
010000 01  TC-RETURN-CODE                  PIC S9(4) COMP.
010100
010200 PROCEDURE DIVISION USING TC-CALC-REC, TC-RETURN-CODE.
010300 000-MAINLINE.
010400     MOVE ZERO TO TC-RETURN-CODE.
010500     PERFORM 100-CALC-NEW-QUANTITY THRU 100-EXIT.
010600     IF TC-NEW-QUANTITY = ZERO                                    TO111891
010700         MOVE +16 TO TC-RETURN-CODE
010800         GO TO 000-EXIT.
010900     PERFORM 200-CALC-TOTAL-AMOUNT THRU 200-EXIT.
011000     PERFORM 300-CALC-NEW-AVG-PRICE THRU 300-EXIT.
011100     IF TRACE-ON
011200         PERFORM 900-TRACE-DISPLAY THRU 900-EXIT.
011300 000-EXIT.
011400     GOBACK.
011500
011600 100-CALC-NEW-QUANTITY.
011700     COMPUTE TC-NEW-QUANTITY =
011800         TC-OLD-QUANTITY + TC-TRD-QUANTITY.
011900 100-EXIT.
012000     EXIT.
012100
012200 200-CALC-TOTAL-AMOUNT.
012300     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
012400         TC-TRD-QUANTITY * TC-EXEC-PRICE.
012500 200-EXIT.
012600     EXIT.
012700
012800* NEW-AVG-PRICE = (OLD-QTY * OLD-AVG-PRICE + TOTAL-AMOUNT)
012900*                  / NEW-QTY, ROUNDED HALF-UP TO 2 DECIMALS.
013000 300-CALC-NEW-AVG-PRICE.
013100     COMPUTE WS-WEIGHTED-COST ROUNDED =                           RD092289
013200         (TC-OLD-QUANTITY * TC-OLD-AVG-PRICE) + WS-TOTAL-AMOUNT.
013300     COMPUTE TC-NEW-AVG-PRICE ROUNDED =
013400         WS-WEIGHTED-COST / TC-NEW-QUANTITY.
013500 300-EXIT.
013600     EXIT.
013700
013800 900-TRACE-DISPLAY.
013900     DISPLAY 'TRDCOST TRACE - NEW QTY  ' TC-NEW-QUANTITY-E.
014000     DISPLAY 'TRDCOST TRACE - NEW AVG  ' TC-NEW-AVG-PRICE-E.
014100 900-EXIT.
014200     EXIT.
