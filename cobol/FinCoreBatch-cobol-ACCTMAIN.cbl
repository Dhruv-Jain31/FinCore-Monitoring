000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ACCTMAIN.
000400 AUTHOR. R. DELACROIX.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 04/03/89.
000700 DATE-COMPILED. 04/03/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM APPLIES THE DAY'S ACCOUNT MAINTENANCE
001400*          REQUESTS (CREATE, UPDATE, STATUS CHANGE) AGAINST THE
001500*          ACCOUNT MASTER AND PRODUCES THE ACCOUNT SUMMARY
001600*          REPORT.  THE MASTER IS LOADED WHOLE INTO ACCT-TABLE
001700*          THE SAME WAY PAYPOST LOADS IT.
001800*
001900*          NEW ACCOUNTS FROM A CREATE REQUEST ARE APPENDED TO
002000*          THE END OF THE TABLE, SO THE MASTER THIS PROGRAM
002100*          WRITES IS NO LONGER STRICTLY IN ACCT-ID SEQUENCE
002200*          WHEN THE RUN HAS ADDED ANY ACCOUNTS.  OPERATIONS RUNS
002300*          A SORT STEP ON THE OUTPUT MASTER BEFORE TONIGHT'S
002400*          PAYPOST STEP - SEE THE FCB011M JCL, STEP SORTACCT.
002500*
002600         INPUT FILE               -   FCB011.ACCTMSTR
002700
002800         INPUT FILE               -   FCB011.ACCTTRAN
002900
003000         OUTPUT FILE PRODUCED     -   FCB011.ACCTMSTR (NEW)
003100
003200         OUTPUT REPORT            -   FCB011.ACCTRPT
003300
003400         DUMP FILE                -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG.
003800* 04/03/89  RD   INITIAL VERSION - CREATE/UPDATE/STATUS-CHANGE
003900*                MAINTENANCE AGAINST THE IN-MEMORY ACCOUNT TABLE.
004000* 04/03/89  RD   ADDED THE DUP-EMAIL CHECK ON CREATE - THE FIRST
004100*                TEST DECK LET TWO ACCOUNTS SHARE ONE E-MAIL.
004200* 09/11/89  RD   ADDED THE DUP-EMAIL CHECK ON UPDATE AS WELL -
004300*                UPDATE HAD ONLY BEEN CHECKING CREATE.
004400* 02/06/90  TO   REJECT DETAIL LINES NOW PRINT AS EACH
004500*                TRANSACTION IS PROCESSED INSTEAD OF BEING
004600*                QUEUED TO THE END - OPERATIONS WANTED TO SEE
004700*                THEM IN ARRIVAL ORDER FOR THE OVERNIGHT REVIEW.
004800* 07/30/91  TO   NOTED THE SORTACCT JCL STEP IN THE REMARKS
004900*                ABOVE AFTER A NEW OPERATOR ASKED WHY THE
005000*                MASTER CAME OUT UNSORTED ON A CREATE-HEAVY RUN.
005100* 03/19/93  RD   RAISED THE ACCT-TABLE OCCURS LIMIT TO 2000 TO
005200*                MATCH PAYPOST'S LIMIT AFTER THE ACCOUNT BASE
005300*                PASSED 1500.
005400* 05/08/95  KP   STATUS COUNTS AND TOTAL BALANCE NOW COMPUTED
005500*                FROM THE FINAL TABLE AFTER ALL TRANSACTIONS ARE
005600*                APPLIED, NOT FROM THE ORIGINAL MASTER - A
005700*                CREATE-ONLY RUN WAS SHOWING ZERO NEW ACCOUNTS
005800*                IN THE SUMMARY.
005900* 04/17/96  KP   NO FUNCTIONAL CHANGE - RECOMPILED FOR THE NEW
006000*                BATCH LPAR COMPILER OPTIONS.
006100* 12/02/98  MF   YEAR 2000 REVIEW - RUN-DATE PRINTED ON THE
006200*                SUMMARY REPORT IS FOR DISPLAY ONLY.  NO CHANGE
006300*                REQUIRED.
006400* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
006500*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
006600* 08/14/00  KP   CORRECTED 300-APPLY-UPDATE - A BLANK PHONE ON
006700*                THE TRANSACTION WAS OVERWRITING A GOOD PHONE
006800*                ON THE MASTER; NONBLANK FIELDS ONLY, PER THE
006900*                ORIGINAL SPEC.
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT ACCT-MASTER-IN
008600     ASSIGN TO UT-S-ACCTIN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT ACCT-MASTER-OUT
009100     ASSIGN TO UT-S-ACCTOUT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT ACCT-TRAN-FILE
009600     ASSIGN TO UT-S-ACCTTRN
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS TFCODE.
009900
010000     SELECT ACCTRPT
010100     ASSIGN TO UT-S-ACCTRPT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS RFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(132).
011400
011500 FD  ACCT-MASTER-IN
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ACCT-MASTER-IN-REC.
012100 01  ACCT-MASTER-IN-REC  PIC X(132).
012200
012300 FD  ACCT-MASTER-OUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS ACCT-MASTER-OUT-REC.
012900 01  ACCT-MASTER-OUT-REC  PIC X(132).
013000
013100 FD  ACCT-TRAN-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 108 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS ACCT-TRAN-IN-REC.
013700 01  ACCT-TRAN-IN-REC  PIC X(108).
013800
013900 FD  ACCTRPT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 132 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS RPT-REC.
014500 01  RPT-REC  PIC X(132).
014600
014700 WORKING-STORAGE SECTION.
014800
014900 01  FILE-STATUS-CODES.
015000     05  IFCODE                  PIC X(2).
015100         88  NO-MORE-ACCTS VALUE '10'.
015200     05  OFCODE                  PIC X(2).
015300     05  TFCODE                  PIC X(2).
015400         88  NO-MORE-TRANS VALUE '10'.
015500     05  RFCODE                  PIC X(2).
015600     05  FILLER                  PIC X(02).
015700
015800 COPY RUNDATE.
015900
016000 01  ACCT-TABLE.
016100     05  ACCT-TABLE-ENTRY OCCURS 2000 TIMES                       RD031993
016200             ASCENDING KEY IS TBL-ACCT-ID
016300             INDEXED BY ACCT-IDX ACCT-FIND-IDX.
016400         10  TBL-ACCT-ID             PIC X(10).
016500         10  TBL-ACCT-EMAIL          PIC X(30).
016600         10  TBL-ACCT-FIRST-NAME     PIC X(20).
016700         10  TBL-ACCT-LAST-NAME      PIC X(20).
016800         10  TBL-ACCT-PHONE          PIC X(15).
016900         10  TBL-ACCT-TYPE           PIC X(10).
017000         10  TBL-ACCT-BALANCE        PIC S9(9)V99 COMP-3.
017100         10  TBL-ACCT-STATUS         PIC X(10).
017200         10  FILLER                  PIC X(05).
017300
017400* ALTERNATE VIEW OF THE TABLE KEYED ONLY BY E-MAIL, USED BY
017500* 250-FIND-EMAIL - THE TABLE ITSELF IS KEPT IN ACCT-ID SEQUENCE
017600* SO E-MAIL LOOKUP HAS TO WALK THE TABLE, NOT BINARY SEARCH IT.
017700 01  ACCT-TABLE-EMAIL-R REDEFINES ACCT-TABLE.
017800     05  ACCT-EMAIL-ENTRY OCCURS 2000 TIMES
017900             INDEXED BY ACCT-EMAIL-IDX.
018000         10  TBL-EMAIL-ACCT-ID       PIC X(10).
018100         10  TBL-EMAIL-ADDR          PIC X(30).
018200         10  FILLER                  PIC X(86).
018300
018400 01  WS-ACCT-COUNT               PIC 9(04) COMP VALUE ZERO.
018500
018600 01  MORE-TRANS-SW               PIC X(01) VALUE 'Y'.
018700     88  NO-MORE-TRAN-RECS           VALUE 'N'.
018800
018900 01  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
019000     88  ROW-FOUND                   VALUE 'Y'.
019100
019200 01  WS-TRAN-WORK.
019300     05  WS-TRAN-STATUS              PIC X(10).
019400     05  WS-TRAN-REASON              PIC X(20).
019500     05  FILLER                      PIC X(05).
019600
019700* BYTE-COMPATIBLE VIEW OF THE TRANSACTION WORK AREA USED ONLY BY
019800* THE HEX-DUMP TRACE UTILITY WHEN A STATUS FIELD LOOKS SUSPECT.
019900 01  WS-TRAN-WORK-CHECK REDEFINES WS-TRAN-WORK.
020000     05  WS-TRAN-STATUS-C            PIC X(10).
020100     05  WS-TRAN-REASON-C            PIC X(20).
020200     05  FILLER                      PIC X(05).
020300
020400 01  WS-SUMMARY-TOTALS.
020500     05  WS-TRANS-READ               PIC S9(7) COMP VALUE ZERO.
020600     05  WS-CREATE-COUNT             PIC S9(7) COMP VALUE ZERO.
020700     05  WS-UPDATE-COUNT             PIC S9(7) COMP VALUE ZERO.
020800     05  WS-STATUS-CHG-COUNT         PIC S9(7) COMP VALUE ZERO.
020900     05  WS-REJECT-COUNT             PIC S9(7) COMP VALUE ZERO.
021000     05  WS-ACTIVE-COUNT             PIC S9(7) COMP VALUE ZERO.
021100     05  WS-SUSPENDED-COUNT          PIC S9(7) COMP VALUE ZERO.
021200     05  WS-CLOSED-COUNT             PIC S9(7) COMP VALUE ZERO.
021300     05  WS-TOTAL-BALANCE            PIC S9(11)V99 COMP-3
021400                                      VALUE ZERO.
021500     05  FILLER                      PIC X(05).
021600
021700* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED TOTAL-BALANCE FIELD
021800* FOR THE HEX-DUMP TRACE UTILITY - SAME STORAGE, UNSCALED.
021900 01  WS-TOTAL-BALANCE-CHECK REDEFINES WS-SUMMARY-TOTALS.
022000     05  FILLER                      PIC X(32).
022100     05  WS-TOTAL-BALANCE-INT        PIC S9(13) COMP-3.
022200     05  FILLER                      PIC X(05).
022300
022400 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
022500
022600 01  WS-HDR-LINE-1.
022700     05  FILLER                  PIC X(20) VALUE SPACES.
022800     05  FILLER                  PIC X(35) VALUE
022900         'FINCORE ACCOUNT SUMMARY REPORT'.
023000     05  FILLER                  PIC X(15) VALUE SPACES.
023100     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
023200     05  HDR-RUN-DATE            PIC 99/99/99.
023300     05  FILLER                  PIC X(10) VALUE SPACES.
023400     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
023500     05  HDR-PAGE-NBR            PIC ZZ9.
023600     05  FILLER                  PIC X(22) VALUE SPACES.
023700
023800 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
023900
024000 01  WS-REJECT-DETAIL-LINE.
024100     05  FILLER                  PIC X(05) VALUE SPACES.
024200     05  REJ-ACCT-ID-O           PIC X(10).
024300     05  FILLER                  PIC X(03) VALUE SPACES.
024400     05  REJ-CODE-O              PIC X(01).
024500     05  FILLER                  PIC X(03) VALUE SPACES.
024600     05  FILLER                  PIC X(09) VALUE 'REASON - '.
024700     05  REJ-REASON-O            PIC X(20).
024800     05  FILLER                  PIC X(81) VALUE SPACES.
024900
025000 COPY ABENDREC.
025100
025200 PROCEDURE DIVISION.
025300 000-MAINLINE.
025400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025500     PERFORM 050-LOAD-ACCT-TABLE THRU 050-EXIT
025600         VARYING ACCT-IDX FROM 1 BY 1
025700         UNTIL NO-MORE-ACCTS.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900         UNTIL NO-MORE-TRAN-RECS.
026000     PERFORM 900-CLEANUP THRU 900-EXIT.
026100     MOVE ZERO TO RETURN-CODE.
026200     GOBACK.
026300
026400 800-OPEN-FILES.
026500     MOVE "800-OPEN-FILES" TO PARA-NAME.
026600     ACCEPT WS-RUN-DATE FROM DATE.
026700     OPEN INPUT ACCT-MASTER-IN, ACCT-TRAN-FILE.
026800     OPEN OUTPUT ACCT-MASTER-OUT, ACCTRPT, SYSOUT.
026900     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
027000     DISPLAY '******** BEGIN JOB ACCTMAIN ********'.
027100 800-EXIT.
027200     EXIT.
027300
027400 050-LOAD-ACCT-TABLE.
027500     MOVE "050-LOAD-ACCT-TABLE" TO PARA-NAME.
027600     READ ACCT-MASTER-IN INTO ACCT-MASTER-REC
027700         AT END
027800             MOVE '10' TO IFCODE
027900             SET ACCT-IDX TO WS-ACCT-COUNT
028000             GO TO 050-EXIT
028100     END-READ.
028200     ADD 1 TO WS-ACCT-COUNT.
028300     MOVE ACCT-ID          TO TBL-ACCT-ID (ACCT-IDX).
028400     MOVE ACCT-EMAIL       TO TBL-ACCT-EMAIL (ACCT-IDX).
028500     MOVE ACCT-FIRST-NAME  TO TBL-ACCT-FIRST-NAME (ACCT-IDX).
028600     MOVE ACCT-LAST-NAME   TO TBL-ACCT-LAST-NAME (ACCT-IDX).
028700     MOVE ACCT-PHONE       TO TBL-ACCT-PHONE (ACCT-IDX).
028800     MOVE ACCT-TYPE        TO TBL-ACCT-TYPE (ACCT-IDX).
028900     MOVE ACCT-BALANCE     TO TBL-ACCT-BALANCE (ACCT-IDX).
029000     MOVE ACCT-STATUS      TO TBL-ACCT-STATUS (ACCT-IDX).
029100 050-EXIT.
029200     EXIT.
029300
029400 100-MAINLINE.
029500     MOVE "100-MAINLINE" TO PARA-NAME.
029600     READ ACCT-TRAN-FILE INTO ACCT-TRAN-REC
029700         AT END
029800             MOVE 'N' TO MORE-TRANS-SW
029900             GO TO 100-EXIT
030000     END-READ.
030100     ADD 1 TO WS-TRANS-READ.
030200     MOVE SPACES TO WS-TRAN-REASON.
030300     MOVE 'accepted' TO WS-TRAN-STATUS.
030400     EVALUATE TRUE
030500         WHEN AMT-CODE-CREATE
030600             PERFORM 200-APPLY-CREATE THRU 200-EXIT
030700         WHEN AMT-CODE-UPDATE
030800             PERFORM 300-APPLY-UPDATE THRU 300-EXIT
030900         WHEN AMT-CODE-STATUS-CHANGE
031000             PERFORM 400-APPLY-STATUS-CHANGE THRU 400-EXIT
031100         WHEN OTHER
031200             MOVE 'BAD-CODE' TO WS-TRAN-REASON
031300             MOVE 'rejected' TO WS-TRAN-STATUS
031400     END-EVALUATE.
031500     IF WS-TRAN-STATUS = 'rejected'
031600         ADD 1 TO WS-REJECT-COUNT
031700         PERFORM 950-WRITE-REJECT-LINE THRU 950-EXIT              TO020690
031800     END-IF.
031900 100-EXIT.
032000     EXIT.
032100
032200* CREATE (C) - REJECT DUP-EMAIL IF THE E-MAIL IS ALREADY ON THE
032300* MASTER, ELSE REJECT BAD-DEPOSIT IF THE OPENING DEPOSIT IS
032400* NEGATIVE.  A NEW ROW IS APPENDED TO THE TABLE WITH TYPE
032500* checking AND STATUS active.
032600 200-APPLY-CREATE.
032700     MOVE "200-APPLY-CREATE" TO PARA-NAME.
032800     PERFORM 250-FIND-EMAIL THRU 250-EXIT.
032900     IF ROW-FOUND                                                 RD040389
033000         MOVE 'DUP-EMAIL' TO WS-TRAN-REASON
033100         MOVE 'rejected' TO WS-TRAN-STATUS
033200         GO TO 200-EXIT.
033300     IF AMT-DEPOSIT < ZERO
033400         MOVE 'BAD-DEPOSIT' TO WS-TRAN-REASON
033500         MOVE 'rejected' TO WS-TRAN-STATUS
033600         GO TO 200-EXIT.
033700     ADD 1 TO WS-ACCT-COUNT.
033800     SET ACCT-IDX TO WS-ACCT-COUNT.
033900     MOVE AMT-ACCT-ID      TO TBL-ACCT-ID (ACCT-IDX).
034000     MOVE AMT-EMAIL        TO TBL-ACCT-EMAIL (ACCT-IDX).
034100     MOVE AMT-FIRST-NAME   TO TBL-ACCT-FIRST-NAME (ACCT-IDX).
034200     MOVE AMT-LAST-NAME    TO TBL-ACCT-LAST-NAME (ACCT-IDX).
034300     MOVE AMT-PHONE        TO TBL-ACCT-PHONE (ACCT-IDX).
034400     MOVE 'checking'       TO TBL-ACCT-TYPE (ACCT-IDX).
034500     MOVE AMT-DEPOSIT      TO TBL-ACCT-BALANCE (ACCT-IDX).
034600     MOVE 'active'         TO TBL-ACCT-STATUS (ACCT-IDX).
034700     ADD 1 TO WS-CREATE-COUNT.
034800 200-EXIT.
034900     EXIT.
035000
035100* UPDATE (U) - REJECT NO-ACCT IF THE TARGET ID IS NOT ON THE
035200* MASTER.  NONBLANK FIRST/LAST/PHONE REPLACE THE MASTER VALUE.
035300* A NONBLANK E-MAIL IS REJECTED DUP-EMAIL IF ANY *OTHER* ROW
035400* ALREADY OWNS IT.
035500 300-APPLY-UPDATE.
035600     MOVE "300-APPLY-UPDATE" TO PARA-NAME.
035700     MOVE AMT-ACCT-ID TO TBL-ACCT-ID
035800     SEARCH ALL ACCT-TABLE-ENTRY
035900         AT END
036000             MOVE 'NO-ACCT' TO WS-TRAN-REASON
036100             MOVE 'rejected' TO WS-TRAN-STATUS
036200             GO TO 300-EXIT
036300         WHEN TBL-ACCT-ID (ACCT-IDX) = AMT-ACCT-ID
036400             SET ACCT-FIND-IDX TO ACCT-IDX
036500     END-SEARCH.
036600
036700     IF AMT-EMAIL NOT = SPACES
036800         PERFORM 250-FIND-EMAIL THRU 250-EXIT
036900         IF ROW-FOUND AND ACCT-EMAIL-IDX NOT = ACCT-FIND-IDX      RD091189
037000             MOVE 'DUP-EMAIL' TO WS-TRAN-REASON
037100             MOVE 'rejected' TO WS-TRAN-STATUS
037200             GO TO 300-EXIT
037300         END-IF
037400         MOVE AMT-EMAIL TO TBL-ACCT-EMAIL (ACCT-FIND-IDX)
037500     END-IF.
037600
037700     IF AMT-FIRST-NAME NOT = SPACES
037800         MOVE AMT-FIRST-NAME TO
037900             TBL-ACCT-FIRST-NAME (ACCT-FIND-IDX)
038000     END-IF.
038100     IF AMT-LAST-NAME NOT = SPACES
038200         MOVE AMT-LAST-NAME TO
038300             TBL-ACCT-LAST-NAME (ACCT-FIND-IDX)
038400     END-IF.
038500     IF AMT-PHONE NOT = SPACES                                    KP081400
038600         MOVE AMT-PHONE TO TBL-ACCT-PHONE (ACCT-FIND-IDX)
038700     END-IF.
038800     ADD 1 TO WS-UPDATE-COUNT.
038900 300-EXIT.
039000     EXIT.
039100
039200* STATUS CHANGE (S) - REJECT NO-ACCT IF NOT FOUND; REJECT
039300* BAD-STATUS UNLESS THE NEW STATUS IS ONE OF THE THREE VALID
039400* VALUES.
039500 400-APPLY-STATUS-CHANGE.
039600     MOVE "400-APPLY-STATUS-CHANGE" TO PARA-NAME.
039700     MOVE AMT-ACCT-ID TO TBL-ACCT-ID
039800     SEARCH ALL ACCT-TABLE-ENTRY
039900         AT END
040000             MOVE 'NO-ACCT' TO WS-TRAN-REASON
040100             MOVE 'rejected' TO WS-TRAN-STATUS
040200             GO TO 400-EXIT
040300         WHEN TBL-ACCT-ID (ACCT-IDX) = AMT-ACCT-ID
040400             SET ACCT-FIND-IDX TO ACCT-IDX
040500     END-SEARCH.
040600
040700     IF AMT-STATUS = 'active' OR 'suspended' OR 'closed'
040800         MOVE AMT-STATUS TO TBL-ACCT-STATUS (ACCT-FIND-IDX)
040900         ADD 1 TO WS-STATUS-CHG-COUNT
041000     ELSE
041100         MOVE 'BAD-STATUS' TO WS-TRAN-REASON
041200         MOVE 'rejected' TO WS-TRAN-STATUS
041300     END-IF.
041400 400-EXIT.
041500     EXIT.
041600
041700* LINEAR SCAN OF THE E-MAIL REDEFINE FOR AN E-MAIL MATCH.  SETS
041800* WS-FOUND-SW AND ACCT-EMAIL-IDX WHEN A MATCH IS FOUND; THE
041900* SEARCH RUNS AGAINST THE CURRENT AMT-EMAIL VALUE.
042000 250-FIND-EMAIL.
042100     MOVE 'N' TO WS-FOUND-SW.
042200     SEARCH ACCT-EMAIL-ENTRY VARYING ACCT-EMAIL-IDX
042300         AT END
042400             CONTINUE
042500         WHEN TBL-EMAIL-ADDR (ACCT-EMAIL-IDX) = AMT-EMAIL
042600             MOVE 'Y' TO WS-FOUND-SW
042700     END-SEARCH.
042800 250-EXIT.
042900     EXIT.
043000
043100 800-WRITE-ACCT-MASTER.
043200     MOVE "800-WRITE-ACCT-MASTER" TO PARA-NAME.
043300     PERFORM 810-WRITE-ONE-ACCT THRU 810-EXIT
043400         VARYING ACCT-IDX FROM 1 BY 1
043500         UNTIL ACCT-IDX > WS-ACCT-COUNT.
043600 800-EXIT.
043700     EXIT.
043800
043900 810-WRITE-ONE-ACCT.
044000     MOVE TBL-ACCT-ID (ACCT-IDX)         TO ACCT-ID.
044100     MOVE TBL-ACCT-EMAIL (ACCT-IDX)      TO ACCT-EMAIL.
044200     MOVE TBL-ACCT-FIRST-NAME (ACCT-IDX) TO ACCT-FIRST-NAME.
044300     MOVE TBL-ACCT-LAST-NAME (ACCT-IDX)  TO ACCT-LAST-NAME.
044400     MOVE TBL-ACCT-PHONE (ACCT-IDX)      TO ACCT-PHONE.
044500     MOVE TBL-ACCT-TYPE (ACCT-IDX)       TO ACCT-TYPE.
044600     MOVE TBL-ACCT-BALANCE (ACCT-IDX)    TO ACCT-BALANCE.
044700     MOVE TBL-ACCT-STATUS (ACCT-IDX)     TO ACCT-STATUS.
044800     WRITE ACCT-MASTER-OUT-REC FROM ACCT-MASTER-REC.
044900     IF ACCT-STATUS-ACTIVE
045000         ADD 1 TO WS-ACTIVE-COUNT
045100     ELSE
045200         IF ACCT-STATUS-SUSPENDED
045300             ADD 1 TO WS-SUSPENDED-COUNT
045400         ELSE
045500             ADD 1 TO WS-CLOSED-COUNT
045600         END-IF
045700     END-IF.
045800     ADD ACCT-BALANCE TO WS-TOTAL-BALANCE.                        KP050895
045900 810-EXIT.
046000     EXIT.
046100
046200 600-PAGE-BREAK.
046300     ADD 1 TO WS-PAGE-COUNT.
046400     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
046500     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
046600     IF WS-PAGE-COUNT > 1
046700         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
046800     ELSE
046900         WRITE RPT-REC FROM WS-BLANK-LINE.
047000     WRITE RPT-REC FROM WS-HDR-LINE-1.
047100     WRITE RPT-REC FROM WS-BLANK-LINE.
047200 600-EXIT.
047300     EXIT.
047400
047500 950-WRITE-REJECT-LINE.
047600     MOVE "950-WRITE-REJECT-LINE" TO PARA-NAME.
047700     MOVE AMT-ACCT-ID    TO REJ-ACCT-ID-O.
047800     MOVE AMT-CODE       TO REJ-CODE-O.
047900     MOVE WS-TRAN-REASON TO REJ-REASON-O.
048000     WRITE RPT-REC FROM WS-REJECT-DETAIL-LINE.
048100 950-EXIT.
048200     EXIT.
048300
048400 900-CLEANUP.
048500     MOVE "900-CLEANUP" TO PARA-NAME.
048600     PERFORM 800-WRITE-ACCT-MASTER THRU 800-EXIT.
048700     WRITE RPT-REC FROM WS-BLANK-LINE.
048800     PERFORM 960-WRITE-SUMMARY-TOTALS THRU 960-EXIT.
048900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
049000     DISPLAY '******** NORMAL END OF JOB ACCTMAIN ********'.
049100 900-EXIT.
049200     EXIT.
049300
049400 960-WRITE-SUMMARY-TOTALS.
049500     MOVE "960-WRITE-SUMMARY-TOTALS" TO PARA-NAME.
049600     MOVE SPACES TO RPT-REC.
049700     STRING 'TOTAL ACCOUNTS ......... ' DELIMITED BY SIZE
049800            WS-ACCT-COUNT DELIMITED BY SIZE
049900            INTO RPT-REC.
050000     WRITE RPT-REC.
050100     MOVE SPACES TO RPT-REC.
050200     STRING 'ACTIVE ACCOUNTS ........ ' DELIMITED BY SIZE
050300            WS-ACTIVE-COUNT DELIMITED BY SIZE
050400            INTO RPT-REC.
050500     WRITE RPT-REC.
050600     MOVE SPACES TO RPT-REC.
050700     STRING 'SUSPENDED ACCOUNTS ..... ' DELIMITED BY SIZE
050800            WS-SUSPENDED-COUNT DELIMITED BY SIZE
050900            INTO RPT-REC.
051000     WRITE RPT-REC.
051100     MOVE SPACES TO RPT-REC.
051200     STRING 'CLOSED ACCOUNTS ........ ' DELIMITED BY SIZE
051300            WS-CLOSED-COUNT DELIMITED BY SIZE
051400            INTO RPT-REC.
051500     WRITE RPT-REC.
051600     MOVE SPACES TO RPT-REC.
051700     STRING 'TOTAL BALANCE .......... ' DELIMITED BY SIZE
051800            WS-TOTAL-BALANCE DELIMITED BY SIZE
051900            INTO RPT-REC.
052000     WRITE RPT-REC.
052100     MOVE SPACES TO RPT-REC.
052200     STRING 'TRANSACTIONS READ ...... ' DELIMITED BY SIZE
052300            WS-TRANS-READ DELIMITED BY SIZE
052400            INTO RPT-REC.
052500     WRITE RPT-REC.
052600     MOVE SPACES TO RPT-REC.
052700     STRING 'TRANSACTIONS REJECTED .. ' DELIMITED BY SIZE
052800            WS-REJECT-COUNT DELIMITED BY SIZE
052900            INTO RPT-REC.
053000     WRITE RPT-REC.
053100 960-EXIT.
053200     EXIT.
053300
053400 990-CLOSE-FILES.
053500     MOVE "990-CLOSE-FILES" TO PARA-NAME.
053600     CLOSE ACCT-MASTER-IN, ACCT-MASTER-OUT, ACCT-TRAN-FILE,
053700           ACCTRPT, SYSOUT.
053800 990-EXIT.
053900     EXIT.
054000
054100 1000-ABEND-RTN.
054200     WRITE SYSOUT-REC FROM ABEND-REC.
054300     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
054400     DISPLAY '*** ABNORMAL END OF JOB - ACCTMAIN ***' UPON
054500         CONSOLE.
054600     MOVE +16 TO RETURN-CODE.
054700     GOBACK.
