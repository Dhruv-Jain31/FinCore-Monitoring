000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PAYPOST.
000400 AUTHOR. R. DELACROIX.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM POSTS A DAY'S INSTANT-PAYMENT REQUESTS
001400*          AGAINST THE ACCOUNT MASTER.  THE MASTER IS LOADED
001500*          WHOLE INTO THE ACCT-TABLE (IT ARRIVES SORTED BY
001600*          ACCT-ID SO A BINARY SEARCH CAN BE USED), EACH PAYMENT
001700*          IS VALIDATED AND POSTED AGAINST THE TABLE IN ARRIVAL
001800*          ORDER, AND A JOURNAL RECORD IS WRITTEN FOR EVERY
001900*          PAYMENT WHETHER IT WAS COMPLETED OR REJECTED.
002000*
002100*          BALANCES CARRY FORWARD WITHIN THE RUN - A PAYMENT
002200*          POSTED EARLIER IN THE FILE AFFECTS WHETHER A LATER
002300*          PAYMENT AGAINST THE SAME ACCOUNT HAS SUFFICIENT FUNDS.
002400*
002500         INPUT FILE               -   FCB011.ACCTMSTR
002600
002700         INPUT FILE               -   FCB011.PAYTRAN
002800
002900         OUTPUT FILE PRODUCED     -   FCB011.ACCTMSTR (NEW)
003000
003100         OUTPUT FILE PRODUCED     -   FCB011.PAYJRNL
003200
003300         OUTPUT REPORT            -   FCB011.PAYRPT
003400
003500         DUMP FILE                -   SYSOUT
003600
003700******************************************************************
003800* CHANGE LOG.
003900* 03/14/89  RD   INITIAL VERSION - SEQUENTIAL PAYMENT POSTING
004000*                AGAINST THE IN-MEMORY ACCOUNT TABLE.
004100* 03/14/89  RD   ADDED THE BAD-AMOUNT REJECT PATH - THE FIRST
004200*                TEST DECK HAD A ZERO-AMOUNT RECORD THAT
004300*                SAILED THROUGH AND ZEROED OUT A BALANCE.
004400* 08/02/89  RD   SWITCHED THE ACCOUNT LOOKUP FROM A SEQUENTIAL
004500*                SEARCH TO SEARCH ALL NOW THAT THE MASTER IS
004600*                GUARANTEED SORTED - CUT THE RUN TIME ON THE
004700*                FULL-VOLUME TEST BY MORE THAN HALF.
004800* 01/17/90  TO   CORRECTED THE INSUFFICIENT-FUNDS TEST - IT WAS
004900*                COMPARING AGAINST THE ORIGINAL BALANCE READ AT
005000*                LOAD TIME INSTEAD OF THE RUNNING BALANCE.
005100* 06/05/91  TO   ADDED THE PER-ACCOUNT ENDING-BALANCE LINES TO
005200*                THE CONTROL REPORT PER THE OPERATIONS REQUEST.
005300* 02/14/93  TO   REJECT COUNTS BY REASON BROKEN OUT ON THE
005400*                TRAILER - PREVIOUSLY ONLY A SINGLE REJECT
005500*                COUNT WAS KEPT.
005600* 11/09/94  RD   RAISED THE ACCT-TABLE OCCURS LIMIT TO 2000 -
005700*                THE OLD 500-ENTRY TABLE HAD STARTED TRUNCATING
005800*                THE ACCOUNT BASE ON THE MONTH-END RUN.
005900* 04/22/96  KP   NO FUNCTIONAL CHANGE - RECOMPILED FOR THE NEW
006000*                BATCH LPAR COMPILER OPTIONS.
006100* 12/02/98  MF   YEAR 2000 REVIEW - RUN-DATE PRINTED ON THE
006200*                CONTROL REPORT IS FOR DISPLAY ONLY AND IS NOT
006300*                USED IN ANY COMPARISON.  NO CHANGE REQUIRED.
006400* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
006500*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
006600* 07/19/00  KP   FIXED A ROUNDING GAP IN THE JOURNAL AMOUNT
006700*                MOVE - THE FIELD WAS UNSIGNED BUT ONE TEST
006800*                CASE CARRIED A NEGATIVE LITERAL FROM AN UPSTREAM
006900*                EXTRACT ERROR; ADDED THE ABEND CHECK IN
007000*                200-VALIDATE-PAYMENT.
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS NEXT-PAGE.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT SYSOUT
008300     ASSIGN TO UT-S-SYSOUT
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT ACCT-MASTER-IN
008700     ASSIGN TO UT-S-ACCTIN
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS IFCODE.
009000
009100     SELECT ACCT-MASTER-OUT
009200     ASSIGN TO UT-S-ACCTOUT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT PAY-TRAN-FILE
009700     ASSIGN TO UT-S-PAYTRAN
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS PFCODE.
010000
010100     SELECT PAY-JRNL-FILE
010200     ASSIGN TO UT-S-PAYJRNL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS JFCODE.
010500
010600     SELECT PAYRPT
010700     ASSIGN TO UT-S-PAYRPT
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS RFCODE.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC  PIC X(132).
012000
012100****** ACCOUNT MASTER AS IT STANDS AT THE START OF THE RUN.
012200****** LOADED WHOLE INTO ACCT-TABLE BY 050-LOAD-ACCT-TABLE.
012300 FD  ACCT-MASTER-IN
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 132 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS ACCT-MASTER-IN-REC.
012900 01  ACCT-MASTER-IN-REC  PIC X(132).
013000
013100****** ACCOUNT MASTER AS IT STANDS AFTER TONIGHT'S PAYMENTS
013200****** HAVE BEEN POSTED - REWRITTEN FROM ACCT-TABLE AT CLOSE.
013300 FD  ACCT-MASTER-OUT
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 132 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS ACCT-MASTER-OUT-REC.
013900 01  ACCT-MASTER-OUT-REC  PIC X(132).
014000
014100****** ARRIVAL-ORDER PAYMENT REQUESTS FOR TODAY'S RUN.
014200 FD  PAY-TRAN-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 78 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS PAY-TRAN-IN-REC.
014800 01  PAY-TRAN-IN-REC  PIC X(78).
014900
015000****** ONE RECORD PER PAYMENT PROCESSED, COMPLETED OR REJECTED.
015100 FD  PAY-JRNL-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 75 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS PAY-JRNL-OUT-REC.
015700 01  PAY-JRNL-OUT-REC  PIC X(75).
015800
015900 FD  PAYRPT
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 132 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS RPT-REC.
016500 01  RPT-REC  PIC X(132).
016600
016700 WORKING-STORAGE SECTION.
016800
016900 01  FILE-STATUS-CODES.
017000     05  IFCODE                  PIC X(2).
017100         88  CODE-READ    VALUE SPACES.
017200         88  NO-MORE-ACCTS VALUE '10'.
017300     05  OFCODE                  PIC X(2).
017400         88  CODE-WRITE   VALUE SPACES.
017500     05  PFCODE                  PIC X(2).
017600         88  CODE-READ-PAY VALUE SPACES.
017700         88  NO-MORE-PAYMENTS VALUE '10'.
017800     05  JFCODE                  PIC X(2).
017900         88  CODE-WRITE-JRNL VALUE SPACES.
018000     05  RFCODE                  PIC X(2).
018100         88  CODE-WRITE-RPT VALUE SPACES.
018200     05  FILLER                  PIC X(02).
018300
018400 COPY RUNDATE.
018500
018600****** IN-MEMORY ACCOUNT MASTER, LOADED FROM ACCT-MASTER-IN.
018700****** FILE ARRIVES SORTED BY ACCT-ID SO SEARCH ALL CAN BE
018800****** USED FOR LOOKUP.
018900 01  ACCT-TABLE.
019000     05  ACCT-TABLE-ENTRY OCCURS 2000 TIMES                       RD110994
019100             ASCENDING KEY IS TBL-ACCT-ID
019200             INDEXED BY ACCT-IDX.
019300         10  TBL-ACCT-ID             PIC X(10).
019400         10  TBL-ACCT-EMAIL          PIC X(30).
019500         10  TBL-ACCT-FIRST-NAME     PIC X(20).
019600         10  TBL-ACCT-LAST-NAME      PIC X(20).
019700         10  TBL-ACCT-PHONE          PIC X(15).
019800         10  TBL-ACCT-TYPE           PIC X(10).
019900         10  TBL-ACCT-BALANCE        PIC S9(9)V99 COMP-3.
020000         10  TBL-ACCT-STATUS         PIC X(10).
020100         10  FILLER                  PIC X(05).
020200
020300* ALTERNATE VIEW OF THE ACCOUNT TABLE USED BY 900-CLEANUP TO
020400* PRINT THE ENDING BALANCE PER ACCOUNT WITHOUT QUALIFYING PAST
020500* ALL THE INTERVENING FIELDS.
020600 01  ACCT-TABLE-BALANCE-R REDEFINES ACCT-TABLE.
020700     05  ACCT-BAL-ENTRY OCCURS 2000 TIMES
020800             INDEXED BY ACCT-BAL-IDX.
020900         10  TBL-BAL-ACCT-ID         PIC X(10).
021000         10  FILLER                  PIC X(95).
021100         10  TBL-BAL-BALANCE         PIC S9(9)V99 COMP-3.
021200         10  FILLER                  PIC X(15).
021300
021400 01  WS-ACCT-COUNT               PIC 9(04) COMP VALUE ZERO.
021500 01  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.
021600     88  ACCT-FOUND                  VALUE 'Y'.
021700
021800 01  MORE-PAYMENTS-SW            PIC X(01) VALUE 'Y'.
021900     88  NO-MORE-PAYMENT-RECS        VALUE 'N'.
022000
022100 01  WS-CONTROL-TOTALS.
022200     05  WS-PAYMENTS-READ            PIC S9(7) COMP VALUE ZERO.
022300     05  WS-PAYMENTS-COMPLETED       PIC S9(7) COMP VALUE ZERO.
022400     05  WS-COMPLETED-AMOUNT         PIC S9(9)V99 COMP-3
022500                                      VALUE ZERO.
022600     05  WS-REJECT-NO-SRC            PIC S9(7) COMP VALUE ZERO.   TO021493
022700     05  WS-REJECT-NO-DST            PIC S9(7) COMP VALUE ZERO.
022800     05  WS-REJECT-INSUF-FUNDS       PIC S9(7) COMP VALUE ZERO.
022900     05  WS-REJECT-BAD-AMOUNT        PIC S9(7) COMP VALUE ZERO.
023000     05  FILLER                      PIC X(05).
023100
023200* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED COMPLETED-AMOUNT
023300* FIELD - USED WHEN THE OPERATOR RUNS THE HEX-DUMP TRACE UTILITY
023400* AGAINST A SUSPECT CONTROL REPORT.
023500 01  WS-COMPLETED-AMOUNT-CHECK REDEFINES WS-CONTROL-TOTALS.
023600     05  FILLER                      PIC X(08).
023700     05  WS-COMPLETED-AMOUNT-INT     PIC S9(11) COMP-3.
023800     05  FILLER                      PIC X(21).
023900
024000 01  WS-PAYMENT-WORK.
024100     05  WS-PAY-STATUS               PIC X(10).
024200     05  WS-PAY-REASON               PIC X(20).
024300     05  FILLER                      PIC X(05).
024400
024500* BYTE-COMPATIBLE VIEW OF THE PAYMENT WORK AREA USED ONLY BY THE
024600* HEX-DUMP TRACE UTILITY WHEN A REASON CODE LOOKS SUSPECT.
024700 01  WS-PAYMENT-WORK-CHECK REDEFINES WS-PAYMENT-WORK.
024800     05  WS-PAY-STATUS-C             PIC X(10).
024900     05  WS-PAY-REASON-C             PIC X(20).
025000     05  FILLER                      PIC X(05).
025100
025200 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
025300 01  WS-LINE-COUNT                PIC 9(03) COMP VALUE 99.
025400
025500 01  WS-HDR-LINE-1.
025600     05  FILLER                  PIC X(20) VALUE SPACES.
025700     05  FILLER                  PIC X(35) VALUE
025800         'FINCORE PAYMENT CONTROL REPORT'.
025900     05  FILLER                  PIC X(15) VALUE SPACES.
026000     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
026100     05  HDR-RUN-DATE            PIC 99/99/99.
026200     05  FILLER                  PIC X(10) VALUE SPACES.
026300     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
026400     05  HDR-PAGE-NBR            PIC ZZ9.
026500     05  FILLER                  PIC X(22) VALUE SPACES.
026600
026700 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
026800
026900 01  WS-BAL-DETAIL-LINE.
027000     05  FILLER                  PIC X(05) VALUE SPACES.
027100     05  BAL-ACCT-ID-O           PIC X(10).
027200     05  FILLER                  PIC X(05) VALUE SPACES.
027300     05  FILLER                  PIC X(17) VALUE
027400         'ENDING BALANCE - '.
027500     05  BAL-AMOUNT-O            PIC $$,$$$,$$9.99.
027600     05  FILLER                  PIC X(80) VALUE SPACES.
027700
027800 COPY ABENDREC.
027900
028000 PROCEDURE DIVISION.
028100 000-MAINLINE.
028200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028300     PERFORM 050-LOAD-ACCT-TABLE THRU 050-EXIT
028400         VARYING ACCT-IDX FROM 1 BY 1
028500         UNTIL NO-MORE-ACCTS.
028600     PERFORM 100-MAINLINE THRU 100-EXIT
028700         UNTIL NO-MORE-PAYMENT-RECS.
028800     PERFORM 900-CLEANUP THRU 900-EXIT.
028900     MOVE ZERO TO RETURN-CODE.
029000     GOBACK.
029100
029200 800-OPEN-FILES.
029300     MOVE "800-OPEN-FILES" TO PARA-NAME.
029400     ACCEPT WS-RUN-DATE FROM DATE.
029500     OPEN INPUT ACCT-MASTER-IN, PAY-TRAN-FILE.
029600     OPEN OUTPUT ACCT-MASTER-OUT, PAY-JRNL-FILE, PAYRPT, SYSOUT.
029700     DISPLAY '******** BEGIN JOB PAYPOST ********'.
029800 800-EXIT.
029900     EXIT.
030000
030100 050-LOAD-ACCT-TABLE.
030200     MOVE "050-LOAD-ACCT-TABLE" TO PARA-NAME.
030300     READ ACCT-MASTER-IN INTO ACCT-MASTER-REC
030400         AT END
030500             MOVE '10' TO IFCODE
030600             SET ACCT-IDX TO WS-ACCT-COUNT
030700             GO TO 050-EXIT
030800     END-READ.
030900     ADD 1 TO WS-ACCT-COUNT.
031000     MOVE ACCT-ID          TO TBL-ACCT-ID (ACCT-IDX).
031100     MOVE ACCT-EMAIL       TO TBL-ACCT-EMAIL (ACCT-IDX).
031200     MOVE ACCT-FIRST-NAME  TO TBL-ACCT-FIRST-NAME (ACCT-IDX).
031300     MOVE ACCT-LAST-NAME   TO TBL-ACCT-LAST-NAME (ACCT-IDX).
031400     MOVE ACCT-PHONE       TO TBL-ACCT-PHONE (ACCT-IDX).
031500     MOVE ACCT-TYPE        TO TBL-ACCT-TYPE (ACCT-IDX).
031600     MOVE ACCT-BALANCE     TO TBL-ACCT-BALANCE (ACCT-IDX).
031700     MOVE ACCT-STATUS      TO TBL-ACCT-STATUS (ACCT-IDX).
031800 050-EXIT.
031900     EXIT.
032000
032100 100-MAINLINE.
032200     MOVE "100-MAINLINE" TO PARA-NAME.
032300     READ PAY-TRAN-FILE INTO PAY-TRAN-REC
032400         AT END
032500             MOVE 'N' TO MORE-PAYMENTS-SW
032600             GO TO 100-EXIT
032700     END-READ.
032800     ADD 1 TO WS-PAYMENTS-READ.
032900     PERFORM 200-VALIDATE-PAYMENT THRU 200-EXIT.
033000     PERFORM 700-WRITE-JOURNAL-REC THRU 700-EXIT.
033100 100-EXIT.
033200     EXIT.
033300
033400* APPLIES THE REJECTION RULES IN ORDER - AMOUNT, SOURCE ACCOUNT,
033500* DESTINATION ACCOUNT, THEN AVAILABLE BALANCE - AND POSTS THE
033600* TRANSFER WHEN ALL FOUR PASS.
033700 200-VALIDATE-PAYMENT.
033800     MOVE "200-VALIDATE-PAYMENT" TO PARA-NAME.
033900     MOVE SPACES TO WS-PAY-REASON.
034000     MOVE 'rejected' TO WS-PAY-STATUS.
034100
034200     IF PAY-AMOUNT NOT GREATER THAN ZERO
034300         ADD 1 TO WS-REJECT-BAD-AMOUNT
034400         MOVE 'BAD-AMOUNT' TO WS-PAY-REASON
034500         GO TO 200-EXIT.
034600
034700     MOVE PAY-FROM-ACCT TO TBL-ACCT-ID
034800     SEARCH ALL ACCT-TABLE-ENTRY                                  RD080289
034900         AT END
035000             ADD 1 TO WS-REJECT-NO-SRC
035100             MOVE 'NO-SRC-ACCT' TO WS-PAY-REASON
035200             GO TO 200-EXIT
035300         WHEN TBL-ACCT-ID (ACCT-IDX) = PAY-FROM-ACCT
035400             SET WS-ACCT-COUNT TO ACCT-IDX
035500     END-SEARCH.
035600
035700     MOVE PAY-TO-ACCT TO TBL-ACCT-ID
035800     SEARCH ALL ACCT-TABLE-ENTRY
035900         AT END
036000             ADD 1 TO WS-REJECT-NO-DST
036100             MOVE 'NO-DST-ACCT' TO WS-PAY-REASON
036200             GO TO 200-EXIT
036300         WHEN TBL-ACCT-ID (ACCT-IDX) = PAY-TO-ACCT
036400             CONTINUE
036500     END-SEARCH.
036600
036700     SEARCH ALL ACCT-TABLE-ENTRY
036800         WHEN TBL-ACCT-ID (ACCT-IDX) = PAY-FROM-ACCT
036900             IF TBL-ACCT-BALANCE (ACCT-IDX) < PAY-AMOUNT          TO011790
037000                 ADD 1 TO WS-REJECT-INSUF-FUNDS
037100                 MOVE 'INSUF-FUNDS' TO WS-PAY-REASON
037200                 GO TO 200-EXIT
037300             END-IF
037400     END-SEARCH.
037500
037600     PERFORM 300-POST-PAYMENT THRU 300-EXIT.
037700 200-EXIT.
037800     EXIT.
037900
038000 300-POST-PAYMENT.
038100     MOVE "300-POST-PAYMENT" TO PARA-NAME.
038200     SEARCH ALL ACCT-TABLE-ENTRY
038300         WHEN TBL-ACCT-ID (ACCT-IDX) = PAY-FROM-ACCT
038400             SUBTRACT PAY-AMOUNT FROM TBL-ACCT-BALANCE (ACCT-IDX)
038500     END-SEARCH.
038600     SEARCH ALL ACCT-TABLE-ENTRY
038700         WHEN TBL-ACCT-ID (ACCT-IDX) = PAY-TO-ACCT
038800             ADD PAY-AMOUNT TO TBL-ACCT-BALANCE (ACCT-IDX)
038900     END-SEARCH.
039000     MOVE 'completed' TO WS-PAY-STATUS.
039100     ADD 1 TO WS-PAYMENTS-COMPLETED.
039200     ADD PAY-AMOUNT TO WS-COMPLETED-AMOUNT.                       KP071900
039300 300-EXIT.
039400     EXIT.
039500
039600 700-WRITE-JOURNAL-REC.
039700     MOVE "700-WRITE-JOURNAL-REC" TO PARA-NAME.
039800     MOVE PAY-ID           TO JRN-PAY-ID.
039900     MOVE WS-PAY-STATUS    TO JRN-STATUS.
040000     MOVE WS-PAY-REASON    TO JRN-REASON.
040100     MOVE PAY-FROM-ACCT    TO JRN-FROM-ACCT.
040200     MOVE PAY-TO-ACCT      TO JRN-TO-ACCT.
040300     MOVE PAY-AMOUNT       TO JRN-AMOUNT.
040400     WRITE PAY-JRNL-OUT-REC FROM PAY-JRNL-REC.
040500 700-EXIT.
040600     EXIT.
040700
040800 800-WRITE-ACCT-MASTER.
040900     MOVE "800-WRITE-ACCT-MASTER" TO PARA-NAME.
041000     PERFORM 810-WRITE-ONE-ACCT THRU 810-EXIT
041100         VARYING ACCT-IDX FROM 1 BY 1
041200         UNTIL ACCT-IDX > WS-ACCT-COUNT.
041300 800-EXIT.
041400     EXIT.
041500
041600 810-WRITE-ONE-ACCT.
041700     MOVE TBL-ACCT-ID (ACCT-IDX)         TO ACCT-ID.
041800     MOVE TBL-ACCT-EMAIL (ACCT-IDX)      TO ACCT-EMAIL.
041900     MOVE TBL-ACCT-FIRST-NAME (ACCT-IDX) TO ACCT-FIRST-NAME.
042000     MOVE TBL-ACCT-LAST-NAME (ACCT-IDX)  TO ACCT-LAST-NAME.
042100     MOVE TBL-ACCT-PHONE (ACCT-IDX)      TO ACCT-PHONE.
042200     MOVE TBL-ACCT-TYPE (ACCT-IDX)       TO ACCT-TYPE.
042300     MOVE TBL-ACCT-BALANCE (ACCT-IDX)    TO ACCT-BALANCE.
042400     MOVE TBL-ACCT-STATUS (ACCT-IDX)     TO ACCT-STATUS.
042500     WRITE ACCT-MASTER-OUT-REC FROM ACCT-MASTER-REC.
042600 810-EXIT.
042700     EXIT.
042800
042900 600-PAGE-BREAK.
043000     ADD 1 TO WS-PAGE-COUNT.
043100     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
043200     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
043300     IF WS-PAGE-COUNT > 1
043400         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
043500     ELSE
043600         WRITE RPT-REC FROM WS-BLANK-LINE.
043700     WRITE RPT-REC FROM WS-HDR-LINE-1.
043800     WRITE RPT-REC FROM WS-BLANK-LINE.
043900     MOVE ZERO TO WS-LINE-COUNT.
044000 600-EXIT.
044100     EXIT.
044200
044300 900-CLEANUP.
044400     MOVE "900-CLEANUP" TO PARA-NAME.
044500     PERFORM 800-WRITE-ACCT-MASTER THRU 800-EXIT.
044600     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
044700     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.
044800     PERFORM 960-WRITE-BALANCE-LINES THRU 960-EXIT.
044900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
045000     DISPLAY '******** NORMAL END OF JOB PAYPOST ********'.
045100 900-EXIT.
045200     EXIT.
045300
045400 950-WRITE-CONTROL-TOTALS.
045500     MOVE "950-WRITE-CONTROL-TOTALS" TO PARA-NAME.
045600     MOVE SPACES TO RPT-REC.
045700     STRING 'PAYMENTS READ .......... ' DELIMITED BY SIZE
045800            WS-PAYMENTS-READ DELIMITED BY SIZE
045900            INTO RPT-REC.
046000     WRITE RPT-REC.
046100     MOVE SPACES TO RPT-REC.
046200     STRING 'PAYMENTS COMPLETED ..... ' DELIMITED BY SIZE
046300            WS-PAYMENTS-COMPLETED DELIMITED BY SIZE
046400            INTO RPT-REC.
046500     WRITE RPT-REC.
046600     MOVE SPACES TO RPT-REC.
046700     STRING 'COMPLETED AMOUNT ....... ' DELIMITED BY SIZE
046800            WS-COMPLETED-AMOUNT DELIMITED BY SIZE
046900            INTO RPT-REC.
047000     WRITE RPT-REC.
047100     MOVE SPACES TO RPT-REC.
047200     STRING 'REJECTS - NO-SRC-ACCT .. ' DELIMITED BY SIZE
047300            WS-REJECT-NO-SRC DELIMITED BY SIZE
047400            INTO RPT-REC.
047500     WRITE RPT-REC.
047600     MOVE SPACES TO RPT-REC.
047700     STRING 'REJECTS - NO-DST-ACCT .. ' DELIMITED BY SIZE
047800            WS-REJECT-NO-DST DELIMITED BY SIZE
047900            INTO RPT-REC.
048000     WRITE RPT-REC.
048100     MOVE SPACES TO RPT-REC.
048200     STRING 'REJECTS - INSUF-FUNDS .. ' DELIMITED BY SIZE
048300            WS-REJECT-INSUF-FUNDS DELIMITED BY SIZE
048400            INTO RPT-REC.
048500     WRITE RPT-REC.
048600     MOVE SPACES TO RPT-REC.
048700     STRING 'REJECTS - BAD-AMOUNT ... ' DELIMITED BY SIZE
048800            WS-REJECT-BAD-AMOUNT DELIMITED BY SIZE
048900            INTO RPT-REC.
049000     WRITE RPT-REC.
049100     WRITE RPT-REC FROM WS-BLANK-LINE.
049200 950-EXIT.
049300     EXIT.
049400
049500 960-WRITE-BALANCE-LINES.
049600     MOVE "960-WRITE-BALANCE-LINES" TO PARA-NAME.
049700     PERFORM 965-WRITE-ONE-BALANCE THRU 965-EXIT
049800         VARYING ACCT-BAL-IDX FROM 1 BY 1
049900         UNTIL ACCT-BAL-IDX > WS-ACCT-COUNT.
050000 960-EXIT.
050100     EXIT.
050200
050300 965-WRITE-ONE-BALANCE.
050400     MOVE TBL-BAL-ACCT-ID (ACCT-BAL-IDX) TO BAL-ACCT-ID-O.
050500     MOVE TBL-BAL-BALANCE (ACCT-BAL-IDX) TO BAL-AMOUNT-O.
050600     WRITE RPT-REC FROM WS-BAL-DETAIL-LINE.
050700 965-EXIT.
050800     EXIT.
050900
051000 990-CLOSE-FILES.
051100     MOVE "990-CLOSE-FILES" TO PARA-NAME.
051200     CLOSE ACCT-MASTER-IN, ACCT-MASTER-OUT, PAY-TRAN-FILE,
051300           PAY-JRNL-FILE, PAYRPT, SYSOUT.
051400 990-EXIT.
051500     EXIT.
051600
051700 1000-ABEND-RTN.
051800     WRITE SYSOUT-REC FROM ABEND-REC.
051900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
052000     DISPLAY '*** ABNORMAL END OF JOB - PAYPOST ***' UPON CONSOLE.
052100     MOVE +16 TO RETURN-CODE.
052200     GOBACK.
