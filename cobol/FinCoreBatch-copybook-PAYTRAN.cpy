000100******************************************************************
000200* PAYTRAN  -  PAYMENT TRANSACTION RECORD                        *
000300*                                                                 *
000400* ONE OCCURRENCE PER INSTANT-PAYMENT REQUEST SUBMITTED DURING     *
000500* THE DAY.  ARRIVAL ORDER - NOT SORTED.  PAYPOST READS THIS FILE  *
000600* ONE RECORD AT A TIME AND POSTS AGAINST THE ACCT-TABLE BUILT     *
000700* FROM ACCT-MASTER-REC, SO BALANCES FROM AN EARLIER RECORD IN     *
000800* THIS SAME FILE AFFECT A LATER ONE.                              *
000900******************************************************************
001000 01  PAY-TRAN-REC.
001100     05  PAY-ID                      PIC X(12).
001200     05  PAY-FROM-ACCT               PIC X(10).
001300     05  PAY-TO-ACCT                 PIC X(10).
001400     05  PAY-AMOUNT                  PIC 9(09)V99.
001500     05  PAY-CURRENCY                PIC X(03).
001600     05  PAY-DESC                    PIC X(30).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
