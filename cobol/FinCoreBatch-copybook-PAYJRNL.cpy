000100******************************************************************
000200* PAYJRNL  -  PAYMENT JOURNAL RECORD                             *
000300*                                                                 *
000400* ONE OCCURRENCE PER PAYMENT-TRANSACTION RECORD PROCESSED,        *
000500* WHETHER COMPLETED OR REJECTED.  WRITTEN BY PAYPOST IN THE       *
000600* SAME ORDER THE PAYMENT-TRANSACTION FILE WAS READ.               *
000700******************************************************************
000800 01  PAY-JRNL-REC.
000900     05  JRN-PAY-ID                  PIC X(12).
001000     05  JRN-STATUS                  PIC X(10).
001100         88  JRN-STATUS-COMPLETED        VALUE 'completed'.
001200         88  JRN-STATUS-REJECTED         VALUE 'rejected'.
001300     05  JRN-REASON                  PIC X(20).
001400     05  JRN-FROM-ACCT               PIC X(10).
001500     05  JRN-TO-ACCT                 PIC X(10).
001600     05  JRN-AMOUNT                  PIC 9(09)V99.
001700     05  FILLER                      PIC X(02) VALUE SPACES.
