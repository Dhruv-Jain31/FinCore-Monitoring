000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PORTVAL.
000400 AUTHOR. T. OKONKWO.
000500 INSTALLATION. MERIDIAN TRUST DATA CENTER.
000600 DATE-WRITTEN. 06/12/91.
000700 DATE-COMPILED. 06/12/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM VALUES EVERY CUSTOMER'S PORTFOLIO AT
001400*          CURRENT MARKET PRICE AND PRINTS THE PORTFOLIO
001500*          VALUATION REPORT.  POSITION-MASTER ARRIVES SORTED BY
001600*          USER THEN SYMBOL, SO EACH POSITION IS BUFFERED IN
001700*          WS-POS-BUFFER UNTIL THE USER ID BREAKS - ONLY THEN
001800*          CAN THE ALLOCATION PERCENT (WHICH NEEDS THE USER'S
001900*          TOTAL VALUE) AND THE BEST/WORST PERFORMER BE PRINTED.
002000*
002100         INPUT FILE               -   FCB011.POSMSTR
002200
002300         INPUT FILE               -   FCB011.MKTPRICE
002400
002500         OUTPUT REPORT            -   FCB011.PORTRPT
002600
002700         DUMP FILE                -   SYSOUT
002800
002900******************************************************************
003000* CHANGE LOG.
003100* 06/12/91  TO   INITIAL VERSION - CONTROL BREAK ON USER ID,
003200*                BUFFERED POSITIONS FOR THE ALLOCATION PERCENT.
003300* 06/12/91  TO   ADDED THE DEFAULT 100.00 MARKET PRICE FOR A
003400*                SYMBOL NOT ON FILE - THE TEST DECK HAD A
003500*                DELISTED SYMBOL STILL HELD BY ONE ACCOUNT.
003600* 11/30/92  RD   BEST/WORST PERFORMER NOW KEEPS THE FIRST
003700*                POSITION ON A TIE INSTEAD OF THE LAST - MATCHES
003800*                THE WAY THE ANALYTICS DESK RESOLVES TIES
003900*                EVERYWHERE ELSE.
004000* 04/14/94  RD   GUARDED THE ALLOCATION PERCENT AND GAIN/LOSS
004100*                PERCENT COMPUTES AGAINST A ZERO DIVISOR - A
004200*                ZERO-COST OR ZERO-VALUE PORTFOLIO WAS ABENDING
004300*                THE RUN.
004400* 09/02/95  KP   RAISED WS-POS-BUFFER TO 500 ENTRIES PER USER -
004500*                THE HOUSE PORTFOLIO POSITION HAD MORE ROWS THAN
004600*                THE OLD 200-ENTRY LIMIT.
004700* 01/22/97  KP   NO FUNCTIONAL CHANGE - RECOMPILED FOR THE NEW
004800*                BATCH LPAR COMPILER OPTIONS.
004900* 12/04/98  MF   YEAR 2000 REVIEW - RUN-DATE PRINTED ON THE
005000*                REPORT HEADING IS FOR DISPLAY ONLY.  NO CHANGE
005100*                REQUIRED.
005200* 03/30/99  MF   Y2K SIGN-OFF - RERAN THE STANDARD TEST DECK
005300*                WITH A 00/01/02 RUNDATE, RESULTS UNCHANGED.
005400* 06/21/00  KP   FIXED THE GRAND TOTAL LINE - IT WAS ACCUMULATING
005500*                BEFORE THE LAST USER'S BREAK HAD RUN, SO THE
005600*                FINAL CUSTOMER ON THE FILE WAS DROPPED.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT POS-MASTER-FILE
007300     ASSIGN TO UT-S-POSMSTR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS PFCODE.
007600
007700     SELECT MKT-PRICE-FILE
007800     ASSIGN TO UT-S-MKTPRICE
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS MFCODE.
008100
008200     SELECT PORTRPT
008300     ASSIGN TO UT-S-PORTRPT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS RFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(132).
009600
009700 FD  POS-MASTER-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 32 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS POS-MASTER-IN-REC.
010300 01  POS-MASTER-IN-REC  PIC X(32).
010400
010500 FD  MKT-PRICE-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 24 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS MKT-PRICE-IN-REC.
011100 01  MKT-PRICE-IN-REC  PIC X(24).
011200
011300 FD  PORTRPT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RPT-REC.
011900 01  RPT-REC  PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILE-STATUS-CODES.
012400     05  PFCODE                  PIC X(2).
012500         88  NO-MORE-POSITIONS VALUE '10'.
012600     05  MFCODE                  PIC X(2).
012700         88  NO-MORE-PRICES VALUE '10'.
012800     05  RFCODE                  PIC X(2).
012900     05  FILLER                  PIC X(02).
013000
013100 COPY RUNDATE.
013200
013300****** MARKET PRICE TABLE, LOADED FROM MKT-PRICE-FILE (SORTED
013400****** BY SYMBOL) SO IT CAN BE SEARCHED WITH SEARCH ALL.
013500 01  MARKET-TABLE.
013600     05  MARKET-TABLE-ENTRY OCCURS 1000 TIMES
013700             ASCENDING KEY IS TBL-MKT-SYMBOL
013800             INDEXED BY MKT-IDX.
013900         10  TBL-MKT-SYMBOL          PIC X(06).
014000         10  TBL-MKT-BASE-PRICE      PIC 9(07)V99.
014100         10  TBL-MKT-CURR-PRICE      PIC 9(07)V99.
014200         10  FILLER                  PIC X(05).
014300 01  WS-MARKET-COUNT             PIC 9(04) COMP VALUE ZERO.
014400
014500****** ONE USER'S POSITIONS, BUFFERED UNTIL THE USER-ID BREAK.
014600 01  WS-POS-BUFFER.
014700     05  BUF-ENTRY OCCURS 500 TIMES INDEXED BY BUF-IDX            KP090295
014800                                     BUF-BEST-IDX
014900                                     BUF-WORST-IDX.
015000         10  BUF-SYMBOL              PIC X(06).
015100         10  BUF-QUANTITY            PIC 9(07).
015200         10  BUF-AVG-PRICE           PIC 9(07)V99.
015300         10  BUF-CURR-PRICE          PIC 9(07)V99.
015400         10  BUF-VALUE               PIC S9(09)V99 COMP-3.
015500         10  BUF-COST                PIC S9(09)V99 COMP-3.
015600         10  BUF-GAIN-LOSS           PIC S9(09)V99 COMP-3.
015700         10  BUF-GAIN-PCT            PIC S9(05)V9999 COMP-3.
015800         10  FILLER                  PIC X(05).
015900 01  WS-POS-COUNT                PIC 9(03) COMP VALUE ZERO.
016000
016100* SYMBOL/PERCENT-ONLY VIEW OF THE BUFFER, USED BY THE BEST/WORST
016200* SCAN IN 520-FIND-BEST-WORST SO IT DOESN'T HAVE TO QUALIFY
016300* PAST THE PRICE AND QUANTITY FIELDS FOR EVERY COMPARE.
016400 01  WS-POS-BUFFER-PCT-R REDEFINES WS-POS-BUFFER.
016500     05  BUF-PCT-ENTRY OCCURS 500 TIMES INDEXED BY BUF-PCT-IDX.
016600         10  BUF-PCT-SYMBOL          PIC X(06).
016700         10  FILLER                  PIC X(43).
016800         10  BUF-PCT-GAIN            PIC S9(05)V9999 COMP-3.
016900         10  FILLER                  PIC X(05).
017000
017100 01  WS-CURRENT-USER             PIC X(10) VALUE SPACES.
017200 01  WS-FIRST-USER-SW            PIC X(01) VALUE 'Y'.
017300     88  FIRST-USER-NOT-YET-SEEN     VALUE 'Y'.
017400
017500 01  WS-USER-TOTALS.
017600     05  WS-USER-TOTAL-VALUE         PIC S9(11)V99 COMP-3
017700                                      VALUE ZERO.
017800     05  WS-USER-TOTAL-COST          PIC S9(11)V99 COMP-3
017900                                      VALUE ZERO.
018000     05  WS-USER-GAIN-LOSS           PIC S9(11)V99 COMP-3
018100                                      VALUE ZERO.
018200     05  WS-USER-GAIN-PCT            PIC S9(05)V9999 COMP-3
018300                                      VALUE ZERO.
018400     05  WS-BEST-PCT                 PIC S9(05)V9999 COMP-3
018500                                      VALUE ZERO.
018600     05  WS-WORST-PCT                PIC S9(05)V9999 COMP-3
018700                                      VALUE ZERO.
018800     05  FILLER                      PIC X(05).
018900
019000* BYTE-COMPATIBLE INTEGER VIEW OF THE PACKED USER-TOTAL-VALUE
019100* FIELD, USED BY THE HEX-DUMP TRACE UTILITY.
019200 01  WS-USER-TOTAL-VALUE-CHECK REDEFINES WS-USER-TOTALS.
019300     05  WS-USER-TOTAL-VALUE-INT     PIC S9(13) COMP-3.
019400     05  FILLER                      PIC X(29).
019500     05  FILLER                      PIC X(05).
019600
019700 01  WS-GRAND-TOTALS.
019800     05  WS-GRAND-VALUE              PIC S9(11)V99 COMP-3
019900                                      VALUE ZERO.
020000     05  WS-GRAND-GAIN-LOSS          PIC S9(11)V99 COMP-3
020100                                      VALUE ZERO.
020200     05  FILLER                      PIC X(05).
020300
020400* BYTE-COMPATIBLE INTEGER VIEW OF THE GRAND TOTALS, USED ONLY BY
020500* THE HEX-DUMP TRACE UTILITY.
020600 01  WS-GRAND-TOTALS-CHECK REDEFINES WS-GRAND-TOTALS.
020700     05  WS-GRAND-VALUE-INT          PIC S9(13) COMP-3.
020800     05  WS-GRAND-GAIN-LOSS-INT      PIC S9(13) COMP-3.
020900     05  FILLER                      PIC X(05).
021000
021100 01  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
021200 01  WS-LINE-COUNT                PIC 9(03) COMP VALUE 99.
021300 01  WS-MAX-LINES                 PIC 9(03) COMP VALUE 50.
021400
021500 01  WS-HDR-LINE-1.
021600     05  FILLER                  PIC X(20) VALUE SPACES.
021700     05  FILLER                  PIC X(35) VALUE
021800         'FINCORE PORTFOLIO VALUATION REPORT'.
021900     05  FILLER                  PIC X(11) VALUE SPACES.
022000     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
022100     05  HDR-RUN-DATE            PIC 99/99/99.
022200     05  FILLER                  PIC X(10) VALUE SPACES.
022300     05  FILLER                  PIC X(06) VALUE 'PAGE  '.
022400     05  HDR-PAGE-NBR            PIC ZZ9.
022500     05  FILLER                  PIC X(22) VALUE SPACES.
022600
022700 01  WS-USER-HDR-LINE.
022800     05  FILLER                  PIC X(05) VALUE SPACES.
022900     05  FILLER                  PIC X(11) VALUE 'ACCOUNT - '.
023000     05  USR-HDR-USER-O          PIC X(10).
023100     05  FILLER                  PIC X(106) VALUE SPACES.
023200
023300 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
023400
023500 01  WS-DETAIL-LINE.
023600     05  FILLER                  PIC X(07) VALUE SPACES.
023700     05  DTL-SYMBOL-O            PIC X(06).
023800     05  FILLER                  PIC X(03) VALUE SPACES.
023900     05  DTL-QUANTITY-O          PIC ZZZ,ZZ9.
024000     05  FILLER                  PIC X(02) VALUE SPACES.
024100     05  DTL-AVG-PRICE-O         PIC ZZZ,ZZ9.99.
024200     05  FILLER                  PIC X(02) VALUE SPACES.
024300     05  DTL-CURR-PRICE-O        PIC ZZZ,ZZ9.99.
024400     05  FILLER                  PIC X(02) VALUE SPACES.
024500     05  DTL-VALUE-O             PIC $ZZZ,ZZZ,ZZ9.99.
024600     05  FILLER                  PIC X(02) VALUE SPACES.
024700     05  DTL-GAIN-LOSS-O         PIC -ZZZ,ZZ9.99.
024800     05  FILLER                  PIC X(02) VALUE SPACES.
024900     05  DTL-GAIN-PCT-O          PIC -ZZ9.99.
025000     05  FILLER                  PIC X(01) VALUE '%'.
025100     05  FILLER                  PIC X(02) VALUE SPACES.
025200     05  DTL-ALLOC-PCT-O         PIC ZZ9.99.
025300     05  FILLER                  PIC X(01) VALUE '%'.
025400     05  FILLER                  PIC X(20) VALUE SPACES.
025500
025600 01  WS-USER-TOTAL-LINE.
025700     05  FILLER                  PIC X(07) VALUE SPACES.
025800     05  FILLER                  PIC X(14) VALUE
025900         'USER TOTALS - '.
026000     05  UTL-VALUE-O             PIC $ZZZ,ZZZ,ZZ9.99.
026100     05  FILLER                  PIC X(02) VALUE SPACES.
026200     05  UTL-GAIN-LOSS-O         PIC -ZZZ,ZZ9.99.
026300     05  FILLER                  PIC X(02) VALUE SPACES.
026400     05  UTL-GAIN-PCT-O          PIC -ZZ9.99.
026500     05  FILLER                  PIC X(01) VALUE '%'.
026600     05  FILLER                  PIC X(84) VALUE SPACES.
026700
026800 01  WS-BEST-WORST-LINE.
026900     05  FILLER                  PIC X(07) VALUE SPACES.
027000     05  FILLER                  PIC X(08) VALUE
027100         'BEST - '.
027200     05  BW-BEST-SYM-O           PIC X(06).
027300     05  FILLER                  PIC X(01) VALUE SPACES.
027400     05  BW-BEST-PCT-O           PIC -ZZ9.99.
027500     05  FILLER                  PIC X(03) VALUE '%  '.
027600     05  FILLER                  PIC X(09) VALUE
027700         'WORST - '.
027800     05  BW-WORST-SYM-O          PIC X(06).
027900     05  FILLER                  PIC X(01) VALUE SPACES.
028000     05  BW-WORST-PCT-O          PIC -ZZ9.99.
028100     05  FILLER                  PIC X(01) VALUE '%'.
028200     05  FILLER                  PIC X(80) VALUE SPACES.
028300
028400 01  WS-GRAND-TOTAL-LINE.
028500     05  FILLER                  PIC X(07) VALUE SPACES.
028600     05  FILLER                  PIC X(15) VALUE
028700         'GRAND TOTALS - '.
028800     05  GTL-VALUE-O             PIC $ZZZ,ZZZ,ZZ9.99.
028900     05  FILLER                  PIC X(02) VALUE SPACES.
029000     05  GTL-GAIN-LOSS-O         PIC -ZZZ,ZZ9.99.
029100     05  FILLER                  PIC X(86) VALUE SPACES.
029200
029300 COPY ABENDREC.
029400
029500 PROCEDURE DIVISION.
029600 000-MAINLINE.
029700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029800     PERFORM 050-LOAD-MARKET-TABLE THRU 050-EXIT
029900         VARYING MKT-IDX FROM 1 BY 1
030000         UNTIL NO-MORE-PRICES.
030100     PERFORM 100-MAINLINE THRU 100-EXIT
030200         UNTIL NO-MORE-POSITIONS.
030300     IF WS-POS-COUNT > ZERO
030400         PERFORM 500-USER-BREAK THRU 500-EXIT
030500     END-IF.
030600     PERFORM 900-CLEANUP THRU 900-EXIT.
030700     MOVE ZERO TO RETURN-CODE.
030800     GOBACK.
030900
031000 800-OPEN-FILES.
031100     MOVE "800-OPEN-FILES" TO PARA-NAME.
031200     ACCEPT WS-RUN-DATE FROM DATE.
031300     OPEN INPUT POS-MASTER-FILE, MKT-PRICE-FILE.
031400     OPEN OUTPUT PORTRPT, SYSOUT.
031500     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
031600     DISPLAY '******** BEGIN JOB PORTVAL ********'.
031700 800-EXIT.
031800     EXIT.
031900
032000 050-LOAD-MARKET-TABLE.
032100     MOVE "050-LOAD-MARKET-TABLE" TO PARA-NAME.
032200     READ MKT-PRICE-FILE INTO MKT-PRICE-REC
032300         AT END
032400             MOVE '10' TO MFCODE
032500             SET MKT-IDX TO WS-MARKET-COUNT
032600             GO TO 050-EXIT
032700     END-READ.
032800     ADD 1 TO WS-MARKET-COUNT.
032900     MOVE MKT-SYMBOL      TO TBL-MKT-SYMBOL (MKT-IDX).
033000     MOVE MKT-BASE-PRICE  TO TBL-MKT-BASE-PRICE (MKT-IDX).
033100     MOVE MKT-CURR-PRICE  TO TBL-MKT-CURR-PRICE (MKT-IDX).
033200 050-EXIT.
033300     EXIT.
033400
033500 100-MAINLINE.
033600     MOVE "100-MAINLINE" TO PARA-NAME.
033700     READ POS-MASTER-FILE INTO POS-MASTER-REC
033800         AT END
033900             MOVE '10' TO PFCODE
034000             GO TO 100-EXIT
034100     END-READ.
034200     IF FIRST-USER-NOT-YET-SEEN
034300         MOVE POS-USER-ID TO WS-CURRENT-USER
034400         MOVE 'N' TO WS-FIRST-USER-SW
034500     END-IF.
034600     IF POS-USER-ID NOT = WS-CURRENT-USER
034700         PERFORM 500-USER-BREAK THRU 500-EXIT
034800         MOVE POS-USER-ID TO WS-CURRENT-USER
034900     END-IF.
035000     PERFORM 200-CALC-POSITION THRU 200-EXIT.
035100 100-EXIT.
035200     EXIT.
035300
035400* VALUE = QTY * CURRENT PRICE; COST = QTY * AVG PRICE; GAIN-LOSS
035500* PCT IS ZERO WHEN COST IS ZERO.  AN UNKNOWN SYMBOL DEFAULTS TO
035600* A CURRENT PRICE OF 100.00 PER THE ANALYTICS DESK'S STANDARD.
035700 200-CALC-POSITION.
035800     MOVE "200-CALC-POSITION" TO PARA-NAME.
035900     ADD 1 TO WS-POS-COUNT.
036000     SET BUF-IDX TO WS-POS-COUNT.
036100     MOVE POS-SYMBOL   TO BUF-SYMBOL (BUF-IDX).
036200     MOVE POS-QUANTITY TO BUF-QUANTITY (BUF-IDX).
036300     MOVE POS-AVG-PRICE TO BUF-AVG-PRICE (BUF-IDX).
036400
036500     MOVE 100.00 TO BUF-CURR-PRICE (BUF-IDX).
036600     MOVE POS-SYMBOL TO TBL-MKT-SYMBOL
036700     SEARCH ALL MARKET-TABLE-ENTRY
036800         AT END
036900             CONTINUE
037000         WHEN TBL-MKT-SYMBOL (MKT-IDX) = POS-SYMBOL
037100             MOVE TBL-MKT-CURR-PRICE (MKT-IDX) TO
037200                 BUF-CURR-PRICE (BUF-IDX)
037300     END-SEARCH.
037400
037500     COMPUTE BUF-VALUE (BUF-IDX) ROUNDED =
037600         BUF-QUANTITY (BUF-IDX) * BUF-CURR-PRICE (BUF-IDX).
037700     COMPUTE BUF-COST (BUF-IDX) ROUNDED =
037800         BUF-QUANTITY (BUF-IDX) * BUF-AVG-PRICE (BUF-IDX).
037900     COMPUTE BUF-GAIN-LOSS (BUF-IDX) ROUNDED =
038000         BUF-VALUE (BUF-IDX) - BUF-COST (BUF-IDX).
038100     IF BUF-COST (BUF-IDX) > ZERO                                 RD041494
038200         COMPUTE BUF-GAIN-PCT (BUF-IDX) ROUNDED =
038300             BUF-GAIN-LOSS (BUF-IDX) / BUF-COST (BUF-IDX) * 100
038400     ELSE
038500         MOVE ZERO TO BUF-GAIN-PCT (BUF-IDX)
038600     END-IF.
038700 200-EXIT.
038800     EXIT.
038900
039000* PRINTS THE BUFFERED POSITIONS FOR ONE USER, THE USER TOTALS,
039100* AND THE BEST/WORST PERFORMER LINE, THEN CLEARS THE BUFFER.
039200 500-USER-BREAK.
039300     MOVE "500-USER-BREAK" TO PARA-NAME.
039400     PERFORM 510-SUM-USER-TOTALS THRU 510-EXIT.
039500     PERFORM 520-FIND-BEST-WORST THRU 520-EXIT.
039600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
039700     MOVE WS-CURRENT-USER TO USR-HDR-USER-O.
039800     WRITE RPT-REC FROM WS-USER-HDR-LINE.
039900     ADD 1 TO WS-LINE-COUNT.
040000     PERFORM 530-PRINT-DETAIL-LINE THRU 530-EXIT
040100         VARYING BUF-IDX FROM 1 BY 1
040200         UNTIL BUF-IDX > WS-POS-COUNT.
040300     MOVE WS-USER-TOTAL-VALUE     TO UTL-VALUE-O.
040400     MOVE WS-USER-GAIN-LOSS       TO UTL-GAIN-LOSS-O.
040500     MOVE WS-USER-GAIN-PCT        TO UTL-GAIN-PCT-O.
040600     WRITE RPT-REC FROM WS-USER-TOTAL-LINE.
040700     MOVE BUF-PCT-SYMBOL (BUF-BEST-IDX)  TO BW-BEST-SYM-O.
040800     MOVE WS-BEST-PCT                    TO BW-BEST-PCT-O.
040900     MOVE BUF-PCT-SYMBOL (BUF-WORST-IDX) TO BW-WORST-SYM-O.
041000     MOVE WS-WORST-PCT                   TO BW-WORST-PCT-O.
041100     WRITE RPT-REC FROM WS-BEST-WORST-LINE.
041200     WRITE RPT-REC FROM WS-BLANK-LINE.
041300     ADD 3 TO WS-LINE-COUNT.
041400     ADD WS-USER-TOTAL-VALUE     TO WS-GRAND-VALUE.               KP062100
041500     ADD WS-USER-GAIN-LOSS       TO WS-GRAND-GAIN-LOSS.
041600     MOVE ZERO TO WS-POS-COUNT.
041700 500-EXIT.
041800     EXIT.
041900
042000 510-SUM-USER-TOTALS.
042100     MOVE ZERO TO WS-USER-TOTAL-VALUE WS-USER-TOTAL-COST.
042200     PERFORM 515-ADD-ONE-POSITION THRU 515-EXIT
042300         VARYING BUF-IDX FROM 1 BY 1
042400         UNTIL BUF-IDX > WS-POS-COUNT.
042500     COMPUTE WS-USER-GAIN-LOSS ROUNDED =
042600         WS-USER-TOTAL-VALUE - WS-USER-TOTAL-COST.
042700     IF WS-USER-TOTAL-COST > ZERO
042800         COMPUTE WS-USER-GAIN-PCT ROUNDED =
042900             WS-USER-GAIN-LOSS / WS-USER-TOTAL-COST * 100
043000     ELSE
043100         MOVE ZERO TO WS-USER-GAIN-PCT
043200     END-IF.
043300 510-EXIT.
043400     EXIT.
043500
043600 515-ADD-ONE-POSITION.
043700     ADD BUF-VALUE (BUF-IDX) TO WS-USER-TOTAL-VALUE.
043800     ADD BUF-COST (BUF-IDX)  TO WS-USER-TOTAL-COST.
043900 515-EXIT.
044000     EXIT.
044100
044200* FIRST POSITION WINS ON A TIE FOR BOTH BEST AND WORST, PER THE
044300* ANALYTICS DESK CONVENTION.
044400 520-FIND-BEST-WORST.
044500     SET BUF-BEST-IDX TO 1.
044600     SET BUF-WORST-IDX TO 1.
044700     MOVE BUF-PCT-GAIN (1) TO WS-BEST-PCT.
044800     MOVE BUF-PCT-GAIN (1) TO WS-WORST-PCT.
044900     PERFORM 525-COMPARE-ONE-POSITION THRU 525-EXIT
045000         VARYING BUF-PCT-IDX FROM 2 BY 1
045100         UNTIL BUF-PCT-IDX > WS-POS-COUNT.
045200 520-EXIT.
045300     EXIT.
045400
045500 525-COMPARE-ONE-POSITION.
045600     IF BUF-PCT-GAIN (BUF-PCT-IDX) > WS-BEST-PCT                  RD113092
045700         MOVE BUF-PCT-GAIN (BUF-PCT-IDX) TO WS-BEST-PCT
045800         SET BUF-BEST-IDX TO BUF-PCT-IDX
045900     END-IF.
046000     IF BUF-PCT-GAIN (BUF-PCT-IDX) < WS-WORST-PCT
046100         MOVE BUF-PCT-GAIN (BUF-PCT-IDX) TO WS-WORST-PCT
046200         SET BUF-WORST-IDX TO BUF-PCT-IDX
046300     END-IF.
046400 525-EXIT.
046500     EXIT.
046600
046700 530-PRINT-DETAIL-LINE.
046800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
046900     MOVE BUF-SYMBOL (BUF-IDX)      TO DTL-SYMBOL-O.
047000     MOVE BUF-QUANTITY (BUF-IDX)    TO DTL-QUANTITY-O.
047100     MOVE BUF-AVG-PRICE (BUF-IDX)   TO DTL-AVG-PRICE-O.
047200     MOVE BUF-CURR-PRICE (BUF-IDX)  TO DTL-CURR-PRICE-O.
047300     MOVE BUF-VALUE (BUF-IDX)       TO DTL-VALUE-O.
047400     MOVE BUF-GAIN-LOSS (BUF-IDX)   TO DTL-GAIN-LOSS-O.
047500     MOVE BUF-GAIN-PCT (BUF-IDX)    TO DTL-GAIN-PCT-O.
047600     IF WS-USER-TOTAL-VALUE > ZERO
047700         COMPUTE DTL-ALLOC-PCT-O ROUNDED =
047800             BUF-VALUE (BUF-IDX) / WS-USER-TOTAL-VALUE * 100
047900     ELSE
048000         MOVE ZERO TO DTL-ALLOC-PCT-O
048100     END-IF.
048200     WRITE RPT-REC FROM WS-DETAIL-LINE.
048300     ADD 1 TO WS-LINE-COUNT.
048400 530-EXIT.
048500     EXIT.
048600
048700 600-PAGE-BREAK.
048800     ADD 1 TO WS-PAGE-COUNT.
048900     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
049000     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
049100     IF WS-PAGE-COUNT > 1
049200         WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING PAGE
049300     ELSE
049400         WRITE RPT-REC FROM WS-BLANK-LINE.
049500     WRITE RPT-REC FROM WS-HDR-LINE-1.
049600     WRITE RPT-REC FROM WS-BLANK-LINE.
049700     MOVE ZERO TO WS-LINE-COUNT.
049800 600-EXIT.
049900     EXIT.
050000
050100 790-CHECK-PAGINATION.
050200     IF WS-LINE-COUNT > WS-MAX-LINES
050300         PERFORM 600-PAGE-BREAK THRU 600-EXIT
050400     END-IF.
050500 790-EXIT.
050600     EXIT.
050700
050800 900-CLEANUP.
050900     MOVE "900-CLEANUP" TO PARA-NAME.
051000     WRITE RPT-REC FROM WS-BLANK-LINE.
051100     MOVE WS-GRAND-VALUE     TO GTL-VALUE-O.
051200     MOVE WS-GRAND-GAIN-LOSS TO GTL-GAIN-LOSS-O.
051300     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE.
051400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
051500     DISPLAY '******** NORMAL END OF JOB PORTVAL ********'.
051600 900-EXIT.
051700     EXIT.
051800
051900 990-CLOSE-FILES.
052000     MOVE "990-CLOSE-FILES" TO PARA-NAME.
052100     CLOSE POS-MASTER-FILE, MKT-PRICE-FILE, PORTRPT, SYSOUT.
052200 990-EXIT.
052300     EXIT.
052400
052500 1000-ABEND-RTN.
052600     WRITE SYSOUT-REC FROM ABEND-REC.
052700     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
052800     DISPLAY '*** ABNORMAL END OF JOB - PORTVAL ***' UPON
052900         CONSOLE.
053000     MOVE +16 TO RETURN-CODE.
053100     GOBACK.
