000100******************************************************************
000200* ACCTTRAN  -  ACCOUNT MAINTENANCE TRANSACTION RECORD            *
000300*                                                                 *
000400* ARRIVAL ORDER.  ONE RECORD PER CREATE/UPDATE/STATUS-CHANGE      *
000500* REQUEST.  AMT-CODE DRIVES WHICH APPLY PARAGRAPH IN ACCTMAIN     *
000600* HANDLES THE RECORD.                                             *
000700******************************************************************
000800 01  ACCT-TRAN-REC.
000900     05  AMT-CODE                    PIC X(01).
001000         88  AMT-CODE-CREATE             VALUE 'C'.
001100         88  AMT-CODE-UPDATE             VALUE 'U'.
001200         88  AMT-CODE-STATUS-CHANGE      VALUE 'S'.
001300     05  AMT-ACCT-ID                 PIC X(10).
001400     05  AMT-EMAIL                   PIC X(30).
001500     05  AMT-FIRST-NAME              PIC X(20).
001600     05  AMT-LAST-NAME               PIC X(20).
001700     05  AMT-PHONE                   PIC X(15).
001800     05  AMT-DEPOSIT                 PIC 9(09)V99.
001900     05  AMT-STATUS                  PIC X(10).
002000     05  FILLER                      PIC X(03) VALUE SPACES.
